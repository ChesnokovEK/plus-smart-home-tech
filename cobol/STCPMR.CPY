000100*====================================================                     
000200*  BOOK    : STCPMR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO MESTRE DE PRODUTOS DO CATALOGO                     
000700*            (PRODUCT-MASTER). SEQUENCIAL, LRECL=218,                     
000800*            CLASSIFICADO POR STC-PM-PRODUTO-ID.                          
000900*----------------------------------------------------                     
001000*  HISTORICO DE ALTERACOES                                                
001100*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001200*  -------- ------ --------- ------------------------                     
001300*  11/06/86 VL     ---       VERSAO ORIGINAL (COMPRAS).                   
001400*  30/01/93 VL     ---       INCLUIDO STC-PM-CATEGORIA                    
001500*                            E STC-PM-RATING.                             
001600*  18/11/98 RSF    CH-0231   Y2K - REVISAO DE MASCARAS,                   
001700*                            SEM CAMPOS DE DATA AAMMDD.                   
001800*  09/07/04 JCP    CH-0512   NOVO CLIENTE SMART-HOME-TECH                 
001900*                            REESCRITO PARA CATALOGO DE                   
002000*                            ELETRODOMESTICOS INTELIGEN-                  
002100*                            TES (LIGHTING/CONTROL/SENS).                 
002200*====================================================                     
002300 01  STC-PM-REGISTRO.                                                     
002400     05  STC-PM-CHAVE.                                                    
002500         10  STC-PM-PRODUTO-ID       PIC X(36).                           
002600     05  STC-PM-DESCRITIVO.                                               
002700         10  STC-PM-NOME             PIC X(40).                           
002800         10  STC-PM-DESCRICAO        PIC X(60).                           
002900         10  STC-PM-IMAGEM           PIC X(40).                           
003000     05  STC-PM-SITUACAO.                                                 
003100         10  STC-PM-EST-QTDE         PIC X(06).                           
003200             88  STC-PM-EST-ACABOU        VALUE 'ENDED '.                 
003300             88  STC-PM-EST-POUCO         VALUE 'FEW   '.                 
003400             88  STC-PM-EST-SUFICIENTE    VALUE 'ENOUGH'.                 
003500             88  STC-PM-EST-MUITO         VALUE 'MANY  '.                 
003600         10  STC-PM-EST-PRODUTO      PIC X(10).                           
003700             88  STC-PM-ATIVO        VALUE 'ACTIVE    '.                  
003800             88  STC-PM-DESATIVADO   VALUE 'DEACTIVATE'.                  
003900     05  STC-PM-RATING-GRUPO.                                             
004000         10  STC-PM-RATING           PIC 9(01)V9(01).                     
004100*        REDEFINE PARA EDICAO DO RATING EM RELATORIOS                     
004200         10  STC-PM-RATING-R REDEFINES STC-PM-RATING                      
004300                                     PIC 9(02).                           
004400     05  STC-PM-CATEGORIA            PIC X(10).                           
004500         88  STC-PM-CAT-ILUMINACAO   VALUE 'LIGHTING  '.                  
004600         88  STC-PM-CAT-CONTROLE     VALUE 'CONTROL   '.                  
004700         88  STC-PM-CAT-SENSORES     VALUE 'SENSORS   '.                  
004800     05  STC-PM-PRECO-GRUPO.                                              
004900         10  STC-PM-PRECO            PIC S9(07)V9(02).                    
005000*        REDEFINE PARA CHECAGEM DE FAIXA MINIMA (>= 1,00)                 
005100         10  STC-PM-PRECO-N REDEFINES STC-PM-PRECO                        
005200                                     PIC S9(09).                          
005300     05  FILLER                      PIC X(05) VALUE SPACES.              
