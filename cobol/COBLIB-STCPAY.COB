000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.     STCPAY.                                                  
000500 AUTHOR.         VICTOR LEAL.                                             
000600 INSTALLATION.   FOURSYS.                                                 
000700 DATE-WRITTEN.   11/06/86.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.       USO RESTRITO - FOURSYS / SMART-HOME-TECH                 
001000                 COMMERCE. PROIBIDA A REPRODUCAO SEM                      
001100                 AUTORIZACAO DO CLIENTE.                                  
001200*===================================================*                     
001300*  AUTOR   : VICTOR LEAL                            *                     
001400*  EMPRESA : FOURSYS                                *                     
001500*  CLIENTE : SMART-HOME-TECH COMMERCE               *                     
001600*  OBJETIVO: PRECIFICACAO E LANCAMENTO DO PAGAMENTO *                     
001700*            DE CADA PEDIDO DO LOTE NOTURNO. SOMA O *                     
001800*            VALOR DOS ITENS PELO PRECO DO CATALOGO,*                     
001900*            ACRESCE O ICMS E O FRETE JA TARIFADO   *                     
002000*            PELO STCDELV, GRAVA O PAGAMENTO E      *                     
002100*            EMITE O RELATORIO DE CONTROLE DO LOTE. *                     
002200*----------------------------------------------------                     
002300*  ARQUIVOS:                                        *                     
002400*  DDNAME              I/O           INCLUDE/BOOK   *                     
002500*  PRODUTOS             I            STCPMR         *                     
002600*  PEDIDOS              I            STCORR         *                     
002700*  ENTREGAS             I            STCDLR         *                     
002800*  PAYTRAN              I            -------        *                     
002900*  PAGAMENTOS           O            STCPYR         *                     
003000*  RELATORIO            O            -------        *                     
003100*===================================================*                     
003200*----------------------------------------------------                     
003300*  HISTORICO DE ALTERACOES                                                
003400*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
003500*  -------- ------ --------- ------------------------                     
003600*  11/06/86 VL     ---       VERSAO ORIGINAL. FECHAMENTO                  
003700*                            DE CAIXA POR NOTA DE VENDA.                  
003800*  30/01/93 VL     ---       INCLUIDO CALCULO DE ICMS                     
003900*                            SOBRE O TOTAL DA NOTA.                       
004000*  18/11/98 RSF    CH-0231   Y2K - REVISAO GERAL DAS                      
004100*                            MASCARAS DE DATA DO PRO-                     
004200*                            GRAMA.                                       
004300*  09/07/04 JCP    CH-0512   REESCRITO PARA O NOVO                        
004400*                            CLIENTE SMART-HOME-TECH                      
004500*                            COMMERCE. PAGAMENTO PASSA                    
004600*                            A SER GRAVADO POR PEDIDO                     
004700*                            (ARQUIVO PAGAMENTOS) COM                     
004800*                            FRETE VINDO DO STCDELV EM                    
004900*                            VEZ DE TABELA FIXA DE                        
005000*                            FAIXA DE PESO.                               
005100*  02/12/07 JCP    CH-0688   INCLUIDO RELATORIO DE                        
005200*                            CONTROLE DO LOTE (RELATO-                    
005300*                            RIO) COM CABECALHO E                         
005400*                            PAGINACAO.                                   
005500*  19/08/11 MFA    CH-0903   PAGAMENTO PASSA POR ESTADO                   
005600*                            PENDING ANTES DE CONFIRMAR                   
005700*                            SUCCESS.                                     
005800*  07/03/14 MFA    CH-1017   INCLUIDO ARQUIVO PAYTRAN COM                 
005900*                            OS EVENTOS DE CONFIRMACAO(C)                 
006000*                            E FALHA(F) DO PAGAMENTO, NOS                 
006100*                            MOLDES DO ENTTRAN DO STCDELV.                
006200*                            O PAGAMENTO SO MUDA DE PEN-                  
006300*                            DING PARA SUCCESS OU FAILED                  
006400*                            QUANDO O EVENTO CHEGA; SEM                   
006500*                            EVENTO O PAGAMENTO PERMANECE                 
006600*                            PENDING NO ARQUIVO DE SAIDA.                 
006700*====================================================                     
006800 ENVIRONMENT                               DIVISION.                      
006900*====================================================                     
007000 CONFIGURATION                             SECTION.                       
007100 SPECIAL-NAMES.                                                           
007200     CLASS CLASSE-EVENTO-PGTO IS 'C' 'F'.                                 
007300 INPUT-OUTPUT                              SECTION.                       
007400 FILE-CONTROL.                                                            
007500     SELECT PRODUTOS ASSIGN TO PRODUTOS                                   
007600         FILE STATUS IS WRK-FS-PRODUTOS.                                  
007700                                                                          
007800     SELECT PEDIDOS ASSIGN TO PEDIDOS                                     
007900         FILE STATUS IS WRK-FS-PEDIDOS.                                   
008000                                                                          
008100     SELECT ENTREGAS ASSIGN TO ENTREGAS                                   
008200         FILE STATUS IS WRK-FS-ENTREGAS.                                  
008300                                                                          
008400     SELECT PAYTRAN ASSIGN TO PAYTRAN                                     
008500         FILE STATUS IS WRK-FS-PAYTRAN.                                   
008600                                                                          
008700     SELECT PAGAMENTOS ASSIGN TO PAGAMENTOS                               
008800         FILE STATUS IS WRK-FS-PAGAMENTOS.                                
008900                                                                          
009000     SELECT RELATORIO ASSIGN TO RELATORIO                                 
009100         FILE STATUS IS WRK-FS-RELATORIO.                                 
009200*====================================================                     
009300 DATA                                      DIVISION.                      
009400*====================================================                     
009500*-----------------------------------------------------                    
009600 FILE                                      SECTION.                       
009700*-----------------------------------------------------                    
009800 FD PRODUTOS                                                              
009900     RECORDING MODE IS F                                                  
010000     BLOCK CONTAINS 0 RECORDS.                                            
010100*-----------LRECL 218---------------------------------                    
010200     COPY STCPMR.                                                         
010300                                                                          
010400 FD PEDIDOS                                                               
010500     RECORDING MODE IS F                                                  
010600     BLOCK CONTAINS 0 RECORDS.                                            
010700*-----------LRECL 987---------------------------------                    
010800     COPY STCORR.                                                         
010900                                                                          
011000 FD ENTREGAS                                                              
011100     RECORDING MODE IS F                                                  
011200     BLOCK CONTAINS 0 RECORDS.                                            
011300*-----------LRECL 186---------------------------------                    
011400     COPY STCDLR.                                                         
011500                                                                          
011600 FD PAYTRAN                                                               
011700     RECORDING MODE IS F                                                  
011800     BLOCK CONTAINS 0 RECORDS.                                            
011900*-----------LRECL 55-----------------------------------                   
012000 01 FD-PAYTRAN.                                                           
012100    05 FD-PY-TIPO              PIC X(01).                                 
012200        88 FD-PY-CONFIRMA          VALUE 'C'.                             
012300        88 FD-PY-FALHA             VALUE 'F'.                             
012400    05 FD-PY-PEDIDO-ID         PIC X(36).                                 
012500    05 FILLER                  PIC X(18).                                 
012600                                                                          
012700 FD PAGAMENTOS                                                            
012800     RECORDING MODE IS F                                                  
012900     BLOCK CONTAINS 0 RECORDS.                                            
013000*-----------LRECL 123---------------------------------                    
013100     COPY STCPYR.                                                         
013200                                                                          
013300 FD RELATORIO                                                             
013400     RECORDING MODE IS F                                                  
013500     BLOCK CONTAINS 0 RECORDS.                                            
013600*-----------LRECL 104---------------------------------                    
013700 01 FD-RELATORIO                  PIC X(104).                             
013800*-----------------------------------------------------                    
013900 WORKING-STORAGE                           SECTION.                       
014000*-----------------------------------------------------                    
014100     COPY '#GLOG'.                                                        
014200*-----------------------------------------------------                    
014300 01 FILLER PIC X(48) VALUE                                                
014400      '-------TABELA DO MESTRE DE PRODUTOS-----------'.                   
014500*-----------------------------------------------------                    
014600 01 WRK-TABELA-PRODUTOS.                                                  
014700    05 WRK-QTDE-TAB-PRODUTOS  PIC 9(05) COMP.                             
014800    05 WRK-TAB-PRODUTO OCCURS 2000 TIMES                                  
014900                        INDEXED BY WRK-PIX.                               
015000       10 WRK-TP-REGISTRO.                                                
015100          15 WRK-TP-PRODUTO-ID       PIC X(36).                           
015200          15 WRK-TP-PRECO            PIC S9(07)V9(02).                    
015300*        REDEFINE USADA PELA 2700-LOCALIZAR-PRODUTO PARA                  
015400*        COMPARAR SOMENTE A CHAVE, SEM MONTAR O GRUPO                     
015500       10 WRK-TP-REG-R REDEFINES WRK-TP-REGISTRO.                         
015600          15 WRK-TP-CHAVE        PIC X(36).                               
015700          15 FILLER              PIC X(09).                               
015800*-----------------------------------------------------                    
015900 01 FILLER PIC X(48) VALUE                                                
016000      '-------TABELA DE FRETES DAS ENTREGAS----------'.                   
016100*-----------------------------------------------------                    
016200 01 WRK-TABELA-ENTREGAS.                                                  
016300    05 WRK-QTDE-TAB-ENTREGAS  PIC 9(05) COMP.                             
016400    05 WRK-TAB-ENTREGA OCCURS 2000 TIMES                                  
016500                        INDEXED BY WRK-DIX.                               
016600       10 WRK-DL-REGISTRO.                                                
016700          15 WRK-DL-PEDIDO-ID        PIC X(36).                           
016800          15 WRK-DL-CUSTO            PIC S9(07)V9(02).                    
016900*        REDEFINE USADA PELA 2600-LOCALIZAR-ENTREGA PARA                  
017000*        COMPARAR SOMENTE A CHAVE, SEM MONTAR O GRUPO                     
017100       10 WRK-DL-REG-R REDEFINES WRK-DL-REGISTRO.                         
017200          15 WRK-DL-CHAVE        PIC X(36).                               
017300          15 FILLER              PIC X(09).                               
017400*-----------------------------------------------------                    
017500 01 FILLER PIC X(48) VALUE                                                
017600      '-------TABELA DO MESTRE DE PAGAMENTOS---------'.                   
017700*-----------------------------------------------------                    
017800 01 WRK-TABELA-PAGTOS.                                                    
017900    05 WRK-QTDE-TAB-PAGTOS    PIC 9(05) COMP.                             
018000    05 WRK-TAB-PAGTO OCCURS 2000 TIMES                                    
018100                      INDEXED BY WRK-YIX.                                 
018200       10 WRK-PY-REGISTRO.                                                
018300          15 WRK-PY-PAGAMENTO-ID     PIC X(36).                           
018400          15 WRK-PY-PEDIDO-ID        PIC X(36).                           
018500          15 WRK-PY-TOTAL-PRODUTO    PIC S9(09)V9(02).                    
018600          15 WRK-PY-TOTAL-FRETE      PIC S9(07)V9(02).                    
018700          15 WRK-PY-TOTAL-PAGO       PIC S9(09)V9(02).                    
018800          15 WRK-PY-ESTADO           PIC X(08).                           
018900          15 FILLER                  PIC X(12).                           
019000*        REDEFINE USADA PELA 3600-LOCALIZAR-PAGAMENTO PARA                
019100*        COMPARAR SOMENTE O PEDIDO-ID, SEM MONTAR O GRUPO                 
019200       10 WRK-PY-REG-R REDEFINES WRK-PY-REGISTRO.                         
019300          15 FILLER              PIC X(36).                               
019400          15 WRK-PY-CHAVE-PEDIDO PIC X(36).                               
019500          15 FILLER              PIC X(51).                               
019600*-----------------------------------------------------                    
019700 01 FILLER PIC X(48) VALUE                                                
019800      '-------VARIAVEIS PARA LOCALIZACAO-------------'.                   
019900*-----------------------------------------------------                    
020000 77 WRK-POS-PRODUTO           PIC 9(05) COMP.                             
020100 77 WRK-POS-ENTREGA           PIC 9(05) COMP.                             
020200 77 WRK-ACHOU-PRODUTO         PIC X(01).                                  
020300     88 WRK-PRODUTO-ACHADO        VALUE 'S'.                              
020400     88 WRK-PRODUTO-NAO-ACHADO    VALUE 'N'.                              
020500 77 WRK-ACHOU-ENTREGA         PIC X(01).                                  
020600     88 WRK-ENTREGA-ACHADA        VALUE 'S'.                              
020700     88 WRK-ENTREGA-NAO-ACHADA    VALUE 'N'.                              
020800 77 WRK-POS-PAGAMENTO          PIC 9(05) COMP.                            
020900 77 WRK-ACHOU-PAGAMENTO        PIC X(01).                                 
021000     88 WRK-PAGAMENTO-ACHADO      VALUE 'S'.                              
021100     88 WRK-PAGAMENTO-NAO-ACHADO  VALUE 'N'.                              
021200*-----------------------------------------------------                    
021300 01 FILLER PIC X(48) VALUE                                                
021400      '-------VARIAVEIS PARA CALCULO DO PEDIDO-------'.                   
021500*-----------------------------------------------------                    
021600 77 WRK-OR-IX                 PIC 9(02) COMP.                             
021700 77 WRK-IX-GRAVA-PAGTO        PIC 9(05) COMP.                             
021800 77 WRK-PEDIDO-VALIDO         PIC X(01).                                  
021900     88 WRK-PEDIDO-OK             VALUE 'S'.                              
022000     88 WRK-PEDIDO-COM-ERRO       VALUE 'N'.                              
022100 01 WRK-VALORES-PEDIDO.                                                   
022200    05 WRK-TOTAL-PRODUTO         PIC S9(09)V9(02).                        
022300    05 WRK-TOTAL-FRETE           PIC S9(07)V9(02).                        
022400    05 WRK-VALOR-ICMS            PIC S9(09)V9(02).                        
022500    05 WRK-TOTAL-PAGO            PIC S9(09)V9(02).                        
022600*        REDEFINE PARA CONFERENCIA DE DIGITOS EM BLOCO                    
022700 01 WRK-VALORES-PEDIDO-R REDEFINES WRK-VALORES-PEDIDO                     
022800                                     PIC 9(42).                           
022900*-----------------------------------------------------                    
023000 01 FILLER PIC X(48) VALUE                                                
023100      '-------VARIAVEIS PARA CONTROLE DO LOTE--------'.                   
023200*-----------------------------------------------------                    
023300 77 WRK-REGISLIDOS-PRODUTOS   PIC 9(05) COMP.                             
023400 77 WRK-REGISLIDOS-ENTREGAS   PIC 9(05) COMP.                             
023500 77 WRK-QTDE-LIDOS            PIC 9(05) COMP.                             
023600 77 WRK-QTDE-ACEITOS          PIC 9(05) COMP.                             
023700 77 WRK-QTDE-REJEITADOS       PIC 9(05) COMP.                             
023800 77 WRK-TOTAL-PAGAMENTOS      PIC S9(09)V9(02).                           
023900 77 WRK-REGISLIDOS-PAYTRAN    PIC 9(05) COMP.                             
024000 77 WRK-REGIS-EVENTOS-APLIC   PIC 9(05) COMP.                             
024100 77 WRK-REGIS-EVENTOS-REJEI   PIC 9(05) COMP.                             
024200*-----------------------------------------------------                    
024300 01 FILLER PIC X(48) VALUE                                                
024400      '-------VARIAVEIS PARA CABECALHO DO RELATORIO--'.                   
024500*-----------------------------------------------------                    
024600 01 WRK-CABEC.                                                            
024700    05 WRK-CABEC1.                                                        
024800      10 FILLER       PIC X(10).                                          
024900      10 FILLER       PIC X(38) VALUE                                     
025000      'RELATORIO DE PAGAMENTOS DO LOTE  PAG:'.                            
025100      10 WRK-PAG      PIC 9(02) VALUE 1.                                  
025200      10 FILLER       PIC X(54).                                          
025300    05 WRK-CABEC2.                                                        
025400      10 FILLER       PIC X(38) VALUE 'PEDIDO-ID'.                        
025500      10 FILLER       PIC X(13) VALUE 'TOTAL-PROD'.                       
025600      10 FILLER       PIC X(13) VALUE 'ICMS'.                             
025700      10 FILLER       PIC X(13) VALUE 'FRETE'.                            
025800      10 FILLER       PIC X(13) VALUE 'TOTAL-PAGO'.                       
025900      10 FILLER       PIC X(14) VALUE 'SITUACAO'.                         
026000*-----------------------------------------------------                    
026100 01 FILLER PIC X(48) VALUE                                                
026200      '-------VARIAVEIS PARA LINHA DE DETALHE--------'.                   
026300*-----------------------------------------------------                    
026400 01 WRK-PED-SAIDA.                                                        
026500    05 WRK-PED-ID-SAIDA         PIC X(38).                                
026600    05 WRK-PED-PRODUTO-SAIDA    PIC Z(07)9.99-.                           
026700    05 FILLER                   PIC X(01).                                
026800    05 WRK-PED-ICMS-SAIDA       PIC Z(07)9.99-.                           
026900    05 FILLER                   PIC X(01).                                
027000    05 WRK-PED-FRETE-SAIDA      PIC Z(05)9.99-.                           
027100    05 FILLER                   PIC X(03).                                
027200    05 WRK-PED-TOTAL-SAIDA      PIC Z(07)9.99-.                           
027300    05 FILLER                   PIC X(01).                                
027400    05 WRK-PED-SITUACAO-SAIDA   PIC X(14).                                
027500*-----------------------------------------------------                    
027600 01 FILLER PIC X(48) VALUE                                                
027700      '-------VARIAVEIS PARA LINHA DE TOTAIS---------'.                   
027800*-----------------------------------------------------                    
027900 01 WRK-TOTAIS-SAIDA.                                                     
028000    05 FILLER                   PIC X(14) VALUE                           
028100       'PEDIDOS LIDOS:'.                                                  
028200    05 WRK-TOT-LIDOS-SAIDA      PIC ZZZZ9.                                
028300    05 FILLER                   PIC X(11) VALUE                           
028400       ' ACEITOS:'.                                                       
028500    05 WRK-TOT-ACEITOS-SAIDA    PIC ZZZZ9.                                
028600    05 FILLER                   PIC X(14) VALUE                           
028700       ' REJEITADOS:'.                                                    
028800    05 WRK-TOT-REJEIT-SAIDA     PIC ZZZZ9.                                
028900    05 FILLER                   PIC X(15) VALUE                           
029000       ' VALOR PAGO:'.                                                    
029100    05 WRK-TOT-PAGO-SAIDA       PIC Z(08)9.99-.                           
029200    05 FILLER                   PIC X(22).                                
029300*-----------------------------------------------------                    
029400 01 FILLER PIC X(48) VALUE                                                
029500      '-------VARIAVEIS PARA FILE STATUS-------------'.                   
029600*-----------------------------------------------------                    
029700 77 WRK-FS-PRODUTOS          PIC 9(02).                                   
029800 77 WRK-FS-PEDIDOS           PIC 9(02).                                   
029900 77 WRK-FS-ENTREGAS          PIC 9(02).                                   
030000 77 WRK-FS-PAYTRAN           PIC 9(02).                                   
030100 77 WRK-FS-PAGAMENTOS        PIC 9(02).                                   
030200 77 WRK-FS-RELATORIO         PIC 9(02).                                   
030300*-----------------------------------------------------                    
030400 01 FILLER PIC X(48) VALUE                                                
030500      '-------VARIAVEIS PARA MENSAGEM-----------------'.                  
030600*-----------------------------------------------------                    
030700 77 WRK-MENSAGEM-FIM         PIC X(21) VALUE                              
030800     'FIM DO PROCESSAMENTO.'.                                             
030900 77 WRK-MENSAGEM-REJEITA     PIC X(40) VALUE                              
031000     'PEDIDO REJEITADO - VER LOG DE ERROS.   '.                           
031100 77 WRK-LINHABRANCO          PIC X(104) VALUE SPACES.                     
031200*====================================================                     
031300 PROCEDURE                                 DIVISION.                      
031400*====================================================                     
031500*-----------------------------------------------------                    
031600 0000-PRINCIPAL                             SECTION.                      
031700*-----------------------------------------------------                    
031800     PERFORM 1000-INICIALIZAR.                                            
031900     PERFORM 2000-PROCESSAR-PEDIDOS                                       
032000         UNTIL WRK-FS-PEDIDOS EQUAL 10.                                   
032100     PERFORM 3500-PROCESSAR-EVENTOS                                       
032200         UNTIL WRK-FS-PAYTRAN EQUAL 10.                                   
032300     PERFORM 4000-FINALIZAR.                                              
032400     STOP RUN.                                                            
032500*-----------------------------------------------------                    
032600 0000-99-FIM.                                  EXIT.                      
032700*-----------------------------------------------------                    
032800                                                                          
032900*-----------------------------------------------------                    
033000 1000-INICIALIZAR                           SECTION.                      
033100*-----------------------------------------------------                    
033200     OPEN INPUT PRODUTOS PEDIDOS ENTREGAS PAYTRAN                         
033300          OUTPUT PAGAMENTOS RELATORIO.                                    
033400     PERFORM 5000-TESTAR-STATUS.                                          
033500     MOVE ZEROS TO WRK-QTDE-TAB-PAGTOS.                                   
033600     MOVE ZEROS TO WRK-QTDE-LIDOS WRK-QTDE-ACEITOS                        
033700                    WRK-QTDE-REJEITADOS.                                  
033800     MOVE ZEROS TO WRK-TOTAL-PAGAMENTOS.                                  
033900     MOVE ZEROS TO WRK-REGISLIDOS-PAYTRAN                                 
034000                    WRK-REGIS-EVENTOS-APLIC                               
034100                    WRK-REGIS-EVENTOS-REJEI.                              
034200     PERFORM 1100-CARREGAR-PRODUTOS.                                      
034300     PERFORM 1200-CARREGAR-ENTREGAS.                                      
034400     PERFORM 1300-IMPRIME-CABEC.                                          
034500     READ PEDIDOS.                                                        
034600     ADD 1 TO WRK-QTDE-LIDOS.                                             
034700     READ PAYTRAN.                                                        
034800     ADD 1 TO WRK-REGISLIDOS-PAYTRAN.                                     
034900*-----------------------------------------------------                    
035000 1000-99-FIM.                                  EXIT.                      
035100*-----------------------------------------------------                    
035200                                                                          
035300*-----------------------------------------------------                    
035400 1100-CARREGAR-PRODUTOS                     SECTION.                      
035500*-----------------------------------------------------                    
035600     MOVE ZEROS TO WRK-QTDE-TAB-PRODUTOS.                                 
035700     READ PRODUTOS.                                                       
035800     PERFORM 1150-CARREGAR-PRODUTO-UM                                     
035900         UNTIL WRK-FS-PRODUTOS EQUAL 10.                                  
036000*-----------------------------------------------------                    
036100 1100-99-FIM.                                  EXIT.                      
036200*-----------------------------------------------------                    
036300                                                                          
036400*-----------------------------------------------------                    
036500 1150-CARREGAR-PRODUTO-UM                   SECTION.                      
036600*-----------------------------------------------------                    
036700     ADD 1 TO WRK-QTDE-TAB-PRODUTOS.                                      
036800     ADD 1 TO WRK-REGISLIDOS-PRODUTOS.                                    
036900     MOVE STC-PM-PRODUTO-ID TO                                            
037000              WRK-TP-PRODUTO-ID (WRK-QTDE-TAB-PRODUTOS).                  
037100     MOVE STC-PM-PRECO      TO                                            
037200              WRK-TP-PRECO      (WRK-QTDE-TAB-PRODUTOS).                  
037300     READ PRODUTOS.                                                       
037400*-----------------------------------------------------                    
037500 1150-99-FIM.                                  EXIT.                      
037600*-----------------------------------------------------                    
037700                                                                          
037800*-----------------------------------------------------                    
037900 1200-CARREGAR-ENTREGAS                     SECTION.                      
038000*-----------------------------------------------------                    
038100     MOVE ZEROS TO WRK-QTDE-TAB-ENTREGAS.                                 
038200     READ ENTREGAS.                                                       
038300     PERFORM 1250-CARREGAR-ENTREGA-UM                                     
038400         UNTIL WRK-FS-ENTREGAS EQUAL 10.                                  
038500*-----------------------------------------------------                    
038600 1200-99-FIM.                                  EXIT.                      
038700*-----------------------------------------------------                    
038800                                                                          
038900*-----------------------------------------------------                    
039000 1250-CARREGAR-ENTREGA-UM                   SECTION.                      
039100*-----------------------------------------------------                    
039200     ADD 1 TO WRK-QTDE-TAB-ENTREGAS.                                      
039300     ADD 1 TO WRK-REGISLIDOS-ENTREGAS.                                    
039400     MOVE STC-DL-PEDIDO-ID  TO                                            
039500              WRK-DL-PEDIDO-ID (WRK-QTDE-TAB-ENTREGAS).                   
039600     MOVE STC-DL-CUSTO      TO                                            
039700              WRK-DL-CUSTO   (WRK-QTDE-TAB-ENTREGAS).                     
039800     READ ENTREGAS.                                                       
039900*-----------------------------------------------------                    
040000 1250-99-FIM.                                  EXIT.                      
040100*-----------------------------------------------------                    
040200                                                                          
040300*-----------------------------------------------------                    
040400 1300-IMPRIME-CABEC                         SECTION.                      
040500*-----------------------------------------------------                    
040600     WRITE FD-RELATORIO FROM WRK-LINHABRANCO.                             
040700      IF WRK-PAG EQUAL 1                                                  
040800       WRITE FD-RELATORIO FROM WRK-CABEC1                                 
040900      ELSE                                                                
041000       WRITE FD-RELATORIO FROM WRK-CABEC1 AFTER PAGE                      
041100      END-IF.                                                             
041200     WRITE FD-RELATORIO FROM WRK-LINHABRANCO.                             
041300     WRITE FD-RELATORIO FROM WRK-CABEC2 AFTER 2 LINE.                     
041400     WRITE FD-RELATORIO FROM WRK-LINHABRANCO.                             
041500*-----------------------------------------------------                    
041600 1300-99-FIM.                                  EXIT.                      
041700*-----------------------------------------------------                    
041800                                                                          
041900*-----------------------------------------------------                    
042000 2000-PROCESSAR-PEDIDOS                     SECTION.                      
042100*-----------------------------------------------------                    
042200     MOVE 'S' TO WRK-PEDIDO-VALIDO.                                       
042300     MOVE ZEROS TO WRK-TOTAL-PRODUTO.                                     
042400     PERFORM 2100-SOMAR-ITEM-UM                                           
042500         VARYING WRK-OR-IX FROM 1 BY 1                                    
042600         UNTIL WRK-OR-IX GREATER STC-OR-QTDE-ITENS.                       
042700     IF WRK-PEDIDO-OK                                                     
042800      PERFORM 2600-LOCALIZAR-ENTREGA                                      
042900      IF WRK-ENTREGA-ACHADA                                               
043000       PERFORM 2900-CALCULAR-PAGAMENTO                                    
043100       PERFORM 3100-GRAVAR-PAGAMENTO-PENDENTE                             
043200       PERFORM 3300-IMPRIME-DETALHE                                       
043300       ADD 1 TO WRK-QTDE-ACEITOS                                          
043400       ADD WRK-TOTAL-PAGO TO WRK-TOTAL-PAGAMENTOS                         
043500      ELSE                                                                
043600       MOVE 'ENTREGA NAO TARIFADA PARA O PEDIDO.    ' TO                  
043700                                       WRK-MENSAGEM                       
043800       PERFORM 3400-REJEITAR-PEDIDO                                       
043900      END-IF                                                              
044000     ELSE                                                                 
044100      MOVE 'PRODUTO NAO ENCONTRADO NO CATALOGO.     ' TO                  
044200                                       WRK-MENSAGEM                       
044300      PERFORM 3400-REJEITAR-PEDIDO                                        
044400     END-IF.                                                              
044500     READ PEDIDOS                                                         
044600         AT END                                                           
044700          MOVE HIGH-VALUES TO STC-OR-PEDIDO-ID                            
044800     END-READ.                                                            
044900     ADD 1 TO WRK-QTDE-LIDOS.                                             
045000*-----------------------------------------------------                    
045100 2000-99-FIM.                                  EXIT.                      
045200*-----------------------------------------------------                    
045300                                                                          
045400*-----------------------------------------------------                    
045500 2100-SOMAR-ITEM-UM                         SECTION.                      
045600*-----------------------------------------------------                    
045700     PERFORM 2700-LOCALIZAR-PRODUTO.                                      
045800     IF WRK-PRODUTO-NAO-ACHADO                                            
045900      MOVE 'N' TO WRK-PEDIDO-VALIDO                                       
046000     ELSE                                                                 
046100      COMPUTE WRK-TOTAL-PRODUTO ROUNDED =                                 
046200              WRK-TOTAL-PRODUTO +                                         
046300              (WRK-TP-PRECO (WRK-POS-PRODUTO) *                           
046400                  STC-OR-IT-QUANTIDADE (WRK-OR-IX))                       
046500     END-IF.                                                              
046600*-----------------------------------------------------                    
046700 2100-99-FIM.                                  EXIT.                      
046800*-----------------------------------------------------                    
046900                                                                          
047000*-----------------------------------------------------                    
047100 2600-LOCALIZAR-ENTREGA                     SECTION.                      
047200*-----------------------------------------------------                    
047300     MOVE 'N' TO WRK-ACHOU-ENTREGA.                                       
047400     PERFORM 2650-COMPARAR-ENTREGA-UM                                     
047500         VARYING WRK-POS-ENTREGA FROM 1 BY 1                              
047600         UNTIL WRK-POS-ENTREGA GREATER                                    
047700                     WRK-QTDE-TAB-ENTREGAS                                
047800            OR WRK-ENTREGA-ACHADA.                                        
047900*-----------------------------------------------------                    
048000 2600-99-FIM.                                  EXIT.                      
048100*-----------------------------------------------------                    
048200                                                                          
048300*-----------------------------------------------------                    
048400 2650-COMPARAR-ENTREGA-UM                   SECTION.                      
048500*-----------------------------------------------------                    
048600     IF WRK-DL-CHAVE (WRK-POS-ENTREGA) EQUAL                              
048700        STC-OR-PEDIDO-ID                                                  
048800      MOVE 'S' TO WRK-ACHOU-ENTREGA                                       
048900     END-IF.                                                              
049000*-----------------------------------------------------                    
049100 2650-99-FIM.                                  EXIT.                      
049200*-----------------------------------------------------                    
049300                                                                          
049400*-----------------------------------------------------                    
049500 2700-LOCALIZAR-PRODUTO                     SECTION.                      
049600*-----------------------------------------------------                    
049700     MOVE 'N' TO WRK-ACHOU-PRODUTO.                                       
049800     PERFORM 2750-COMPARAR-PRODUTO-UM                                     
049900         VARYING WRK-POS-PRODUTO FROM 1 BY 1                              
050000         UNTIL WRK-POS-PRODUTO GREATER                                    
050100                     WRK-QTDE-TAB-PRODUTOS                                
050200            OR WRK-PRODUTO-ACHADO.                                        
050300*-----------------------------------------------------                    
050400 2700-99-FIM.                                  EXIT.                      
050500*-----------------------------------------------------                    
050600                                                                          
050700*-----------------------------------------------------                    
050800 2750-COMPARAR-PRODUTO-UM                   SECTION.                      
050900*-----------------------------------------------------                    
051000     IF WRK-TP-CHAVE (WRK-POS-PRODUTO) EQUAL                              
051100        STC-OR-IT-PRODUTO-ID (WRK-OR-IX)                                  
051200      MOVE 'S' TO WRK-ACHOU-PRODUTO                                       
051300     END-IF.                                                              
051400*-----------------------------------------------------                    
051500 2750-99-FIM.                                  EXIT.                      
051600*-----------------------------------------------------                    
051700                                                                          
051800*-----------------------------------------------------                    
051900 2900-CALCULAR-PAGAMENTO                    SECTION.                      
052000*-----------------------------------------------------                    
052100     MOVE WRK-DL-CUSTO (WRK-POS-ENTREGA) TO WRK-TOTAL-FRETE.              
052200     COMPUTE WRK-VALOR-ICMS ROUNDED =                                     
052300             WRK-TOTAL-PRODUTO * 0.10.                                    
052400     COMPUTE WRK-TOTAL-PAGO ROUNDED =                                     
052500             WRK-TOTAL-PRODUTO + WRK-VALOR-ICMS +                         
052600             WRK-TOTAL-FRETE.                                             
052700*-----------------------------------------------------                    
052800 2900-99-FIM.                                  EXIT.                      
052900*-----------------------------------------------------                    
053000                                                                          
053100*-----------------------------------------------------                    
053200 3100-GRAVAR-PAGAMENTO-PENDENTE             SECTION.                      
053300*-----------------------------------------------------                    
053400     ADD 1 TO WRK-QTDE-TAB-PAGTOS.                                        
053500     MOVE STC-OR-PEDIDO-ID TO                                             
053600              WRK-PY-PAGAMENTO-ID (WRK-QTDE-TAB-PAGTOS).                  
053700     MOVE STC-OR-PEDIDO-ID TO                                             
053800              WRK-PY-PEDIDO-ID    (WRK-QTDE-TAB-PAGTOS).                  
053900     MOVE WRK-TOTAL-PRODUTO TO                                            
054000              WRK-PY-TOTAL-PRODUTO (WRK-QTDE-TAB-PAGTOS).                 
054100     MOVE WRK-TOTAL-FRETE   TO                                            
054200              WRK-PY-TOTAL-FRETE   (WRK-QTDE-TAB-PAGTOS).                 
054300     MOVE WRK-TOTAL-PAGO    TO                                            
054400              WRK-PY-TOTAL-PAGO    (WRK-QTDE-TAB-PAGTOS).                 
054500     MOVE 'PENDING '        TO                                            
054600              WRK-PY-ESTADO        (WRK-QTDE-TAB-PAGTOS).                 
054700*-----------------------------------------------------                    
054800 3100-99-FIM.                                  EXIT.                      
054900*-----------------------------------------------------                    
055000                                                                          
055100*-----------------------------------------------------                    
055200 3300-IMPRIME-DETALHE                       SECTION.                      
055300*-----------------------------------------------------                    
055400     MOVE STC-OR-PEDIDO-ID     TO WRK-PED-ID-SAIDA.                       
055500     MOVE WRK-TOTAL-PRODUTO    TO WRK-PED-PRODUTO-SAIDA.                  
055600     MOVE WRK-VALOR-ICMS       TO WRK-PED-ICMS-SAIDA.                     
055700     MOVE WRK-TOTAL-FRETE      TO WRK-PED-FRETE-SAIDA.                    
055800     MOVE WRK-TOTAL-PAGO       TO WRK-PED-TOTAL-SAIDA.                    
055900     MOVE 'ACCEPTED'           TO WRK-PED-SITUACAO-SAIDA.                 
056000     WRITE FD-RELATORIO FROM WRK-PED-SAIDA.                               
056100*-----------------------------------------------------                    
056200 3300-99-FIM.                                  EXIT.                      
056300*-----------------------------------------------------                    
056400                                                                          
056500*-----------------------------------------------------                    
056600 3400-REJEITAR-PEDIDO                       SECTION.                      
056700*-----------------------------------------------------                    
056800     ADD 1 TO WRK-QTDE-REJEITADOS.                                        
056900     MOVE STC-OR-PEDIDO-ID     TO WRK-PED-ID-SAIDA.                       
057000     MOVE ZEROS                TO WRK-PED-PRODUTO-SAIDA                   
057100                                   WRK-PED-ICMS-SAIDA                     
057200                                   WRK-PED-FRETE-SAIDA                    
057300                                   WRK-PED-TOTAL-SAIDA.                   
057400     MOVE 'REJECTED'           TO WRK-PED-SITUACAO-SAIDA.                 
057500     WRITE FD-RELATORIO FROM WRK-PED-SAIDA.                               
057600     MOVE 'STCPAY'             TO WRK-PROGRAMA.                           
057700     MOVE '2000'               TO WRK-SECAO.                              
057800     PERFORM 9100-LOGAR-REJEICAO.                                         
057900*-----------------------------------------------------                    
058000 3400-99-FIM.                                  EXIT.                      
058100*-----------------------------------------------------                    
058200                                                                          
058300*-----------------------------------------------------                    
058400 3500-PROCESSAR-EVENTOS                     SECTION.                      
058500*-----------------------------------------------------                    
058600     PERFORM 3600-LOCALIZAR-PAGAMENTO.                                    
058700     IF WRK-PAGAMENTO-NAO-ACHADO                                          
058800      ADD 1 TO WRK-REGIS-EVENTOS-REJEI                                    
058900      MOVE 'STCPAY'                  TO WRK-PROGRAMA                      
059000      MOVE '3500'                    TO WRK-SECAO                         
059100      MOVE 'PAGAMENTO NAO ENCONTRADO PARA O EVENTO '                      
059200                                      TO WRK-MENSAGEM                     
059300      MOVE '  '                      TO WRK-STATUS                        
059400      PERFORM 9100-LOGAR-REJEICAO                                         
059500     ELSE                                                                 
059600      EVALUATE TRUE                                                       
059700       WHEN FD-PY-CONFIRMA                                                
059800        MOVE 'SUCCESS '                                                   
059900             TO WRK-PY-ESTADO (WRK-POS-PAGAMENTO)                         
060000       WHEN FD-PY-FALHA                                                   
060100        MOVE 'FAILED  '                                                   
060200             TO WRK-PY-ESTADO (WRK-POS-PAGAMENTO)                         
060300       WHEN OTHER                                                         
060400        ADD 1 TO WRK-REGIS-EVENTOS-REJEI                                  
060500        MOVE 'STCPAY'                TO WRK-PROGRAMA                      
060600        MOVE '3500'                  TO WRK-SECAO                         
060700        MOVE 'TIPO DE EVENTO DE PAGAMENTO INVALIDO   '                    
060800                                      TO WRK-MENSAGEM                     
060900        MOVE '  '                    TO WRK-STATUS                        
061000        PERFORM 9100-LOGAR-REJEICAO                                       
061100      END-EVALUATE                                                        
061200      ADD 1 TO WRK-REGIS-EVENTOS-APLIC                                    
061300     END-IF.                                                              
061400     READ PAYTRAN                                                         
061500         AT END                                                           
061600          MOVE HIGH-VALUES TO FD-PY-PEDIDO-ID                             
061700     END-READ.                                                            
061800     ADD 1 TO WRK-REGISLIDOS-PAYTRAN.                                     
061900*-----------------------------------------------------                    
062000 3500-99-FIM.                                  EXIT.                      
062100*-----------------------------------------------------                    
062200                                                                          
062300*-----------------------------------------------------                    
062400 3600-LOCALIZAR-PAGAMENTO                   SECTION.                      
062500*-----------------------------------------------------                    
062600     MOVE 'N' TO WRK-ACHOU-PAGAMENTO.                                     
062700     PERFORM 3650-COMPARAR-PAGAMENTO-UM                                   
062800         VARYING WRK-POS-PAGAMENTO FROM 1 BY 1                            
062900         UNTIL WRK-POS-PAGAMENTO GREATER                                  
063000                     WRK-QTDE-TAB-PAGTOS                                  
063100            OR WRK-PAGAMENTO-ACHADO.                                      
063200*-----------------------------------------------------                    
063300 3600-99-FIM.                                  EXIT.                      
063400*-----------------------------------------------------                    
063500                                                                          
063600*-----------------------------------------------------                    
063700 3650-COMPARAR-PAGAMENTO-UM                 SECTION.                      
063800*-----------------------------------------------------                    
063900     IF WRK-PY-CHAVE-PEDIDO (WRK-POS-PAGAMENTO) EQUAL                     
064000        FD-PY-PEDIDO-ID                                                   
064100      MOVE 'S' TO WRK-ACHOU-PAGAMENTO                                     
064200     END-IF.                                                              
064300*-----------------------------------------------------                    
064400 3650-99-FIM.                                  EXIT.                      
064500*-----------------------------------------------------                    
064600                                                                          
064700*-----------------------------------------------------                    
064800 4000-FINALIZAR                             SECTION.                      
064900*-----------------------------------------------------                    
065000     PERFORM 4100-GRAVAR-PAGAMENTO-NOVO                                   
065100         VARYING WRK-IX-GRAVA-PAGTO FROM 1 BY 1                           
065200         UNTIL WRK-IX-GRAVA-PAGTO GREATER                                 
065300               WRK-QTDE-TAB-PAGTOS.                                       
065400     MOVE WRK-QTDE-LIDOS       TO WRK-TOT-LIDOS-SAIDA.                    
065500     MOVE WRK-QTDE-ACEITOS     TO WRK-TOT-ACEITOS-SAIDA.                  
065600     MOVE WRK-QTDE-REJEITADOS  TO WRK-TOT-REJEIT-SAIDA.                   
065700     MOVE WRK-TOTAL-PAGAMENTOS TO WRK-TOT-PAGO-SAIDA.                     
065800     WRITE FD-RELATORIO FROM WRK-LINHABRANCO.                             
065900     WRITE FD-RELATORIO FROM WRK-TOTAIS-SAIDA.                            
066000     CLOSE PRODUTOS PEDIDOS ENTREGAS PAYTRAN PAGAMENTOS                   
066100           RELATORIO.                                                     
066200     DISPLAY 'PEDIDOS LIDOS            :' WRK-QTDE-LIDOS.                 
066300     DISPLAY 'PEDIDOS ACEITOS          :' WRK-QTDE-ACEITOS.               
066400     DISPLAY 'PEDIDOS REJEITADOS       :' WRK-QTDE-REJEITADOS.            
066500     DISPLAY 'TOTAL PAGO NO LOTE       :' WRK-TOTAL-PAGAMENTOS.           
066600     DISPLAY 'EVENTOS DE PAGTO LIDOS   :' WRK-REGISLIDOS-PAYTRAN.         
066700     DISPLAY 'EVENTOS APLICADOS        :' WRK-REGIS-EVENTOS-APLIC.        
066800     DISPLAY 'EVENTOS REJEITADOS       :' WRK-REGIS-EVENTOS-REJEI.        
066900     DISPLAY WRK-MENSAGEM-FIM.                                            
067000*-----------------------------------------------------                    
067100 4000-99-FIM.                                  EXIT.                      
067200*-----------------------------------------------------                    
067300                                                                          
067400*-----------------------------------------------------                    
067500 4100-GRAVAR-PAGAMENTO-NOVO                 SECTION.                      
067600*-----------------------------------------------------                    
067700     WRITE FD-PAGAMENTOS FROM                                             
067800                 WRK-PY-REGISTRO (WRK-IX-GRAVA-PAGTO).                    
067900*-----------------------------------------------------                    
068000 4100-99-FIM.                                  EXIT.                      
068100*-----------------------------------------------------                    
068200                                                                          
068300*-----------------------------------------------------                    
068400 5000-TESTAR-STATUS                         SECTION.                      
068500*-----------------------------------------------------                    
068600     PERFORM 5100-TESTARSTATUS-PRODUTOS.                                  
068700     PERFORM 5200-TESTARSTATUS-PEDIDOS.                                   
068800     PERFORM 5300-TESTARSTATUS-ENTREGAS.                                  
068900     PERFORM 5350-TESTARSTATUS-PAYTRAN.                                   
069000     PERFORM 5400-TESTARSTATUS-PAGAMENTOS.                                
069100     PERFORM 5500-TESTARSTATUS-RELATORIO.                                 
069200*-----------------------------------------------------                    
069300 5000-99-FIM.                                  EXIT.                      
069400*-----------------------------------------------------                    
069500                                                                          
069600*-----------------------------------------------------                    
069700 5100-TESTARSTATUS-PRODUTOS                 SECTION.                      
069800*-----------------------------------------------------                    
069900     IF WRK-FS-PRODUTOS NOT EQUAL 00                                      
070000      MOVE 'STCPAY'              TO WRK-PROGRAMA                          
070100      MOVE 'ERRO NO OPEN PRODUTOS' TO WRK-MENSAGEM                        
070200      MOVE '1000'                TO WRK-SECAO                             
070300      MOVE WRK-FS-PRODUTOS       TO WRK-STATUS                            
070400      PERFORM 9000-TRATAERROS                                             
070500     END-IF.                                                              
070600*-----------------------------------------------------                    
070700 5100-99-FIM.                                  EXIT.                      
070800*-----------------------------------------------------                    
070900                                                                          
071000*-----------------------------------------------------                    
071100 5200-TESTARSTATUS-PEDIDOS                  SECTION.                      
071200*-----------------------------------------------------                    
071300     IF WRK-FS-PEDIDOS NOT EQUAL 00                                       
071400      MOVE 'STCPAY'              TO WRK-PROGRAMA                          
071500      MOVE 'ERRO NO OPEN PEDIDOS'  TO WRK-MENSAGEM                        
071600      MOVE '1000'                TO WRK-SECAO                             
071700      MOVE WRK-FS-PEDIDOS        TO WRK-STATUS                            
071800      PERFORM 9000-TRATAERROS                                             
071900     END-IF.                                                              
072000*-----------------------------------------------------                    
072100 5200-99-FIM.                                  EXIT.                      
072200*-----------------------------------------------------                    
072300                                                                          
072400*-----------------------------------------------------                    
072500 5300-TESTARSTATUS-ENTREGAS                 SECTION.                      
072600*-----------------------------------------------------                    
072700     IF WRK-FS-ENTREGAS NOT EQUAL 00                                      
072800      MOVE 'STCPAY'              TO WRK-PROGRAMA                          
072900      MOVE 'ERRO NO OPEN ENTREGAS' TO WRK-MENSAGEM                        
073000      MOVE '1000'                TO WRK-SECAO                             
073100      MOVE WRK-FS-ENTREGAS       TO WRK-STATUS                            
073200      PERFORM 9000-TRATAERROS                                             
073300     END-IF.                                                              
073400*-----------------------------------------------------                    
073500 5300-99-FIM.                                  EXIT.                      
073600*-----------------------------------------------------                    
073700                                                                          
073800*-----------------------------------------------------                    
073900 5350-TESTARSTATUS-PAYTRAN                  SECTION.                      
074000*-----------------------------------------------------                    
074100     IF WRK-FS-PAYTRAN NOT EQUAL 00                                       
074200      MOVE 'STCPAY'              TO WRK-PROGRAMA                          
074300      MOVE 'ERRO NO OPEN PAYTRAN'  TO WRK-MENSAGEM                        
074400      MOVE '1000'                TO WRK-SECAO                             
074500      MOVE WRK-FS-PAYTRAN        TO WRK-STATUS                            
074600      PERFORM 9000-TRATAERROS                                             
074700     END-IF.                                                              
074800*-----------------------------------------------------                    
074900 5350-99-FIM.                                  EXIT.                      
075000*-----------------------------------------------------                    
075100                                                                          
075200*-----------------------------------------------------                    
075300 5400-TESTARSTATUS-PAGAMENTOS               SECTION.                      
075400*-----------------------------------------------------                    
075500     IF WRK-FS-PAGAMENTOS NOT EQUAL 00                                    
075600      MOVE 'STCPAY'              TO WRK-PROGRAMA                          
075700      MOVE 'ERRO NO OPEN PAGAMENTOS' TO WRK-MENSAGEM                      
075800      MOVE '1000'                TO WRK-SECAO                             
075900      MOVE WRK-FS-PAGAMENTOS     TO WRK-STATUS                            
076000      PERFORM 9000-TRATAERROS                                             
076100     END-IF.                                                              
076200*-----------------------------------------------------                    
076300 5400-99-FIM.                                  EXIT.                      
076400*-----------------------------------------------------                    
076500                                                                          
076600*-----------------------------------------------------                    
076700 5500-TESTARSTATUS-RELATORIO                SECTION.                      
076800*-----------------------------------------------------                    
076900     IF WRK-FS-RELATORIO NOT EQUAL 00                                     
077000      MOVE 'STCPAY'              TO WRK-PROGRAMA                          
077100      MOVE 'ERRO NO OPEN RELATORIO' TO WRK-MENSAGEM                       
077200      MOVE '1000'                TO WRK-SECAO                             
077300      MOVE WRK-FS-RELATORIO      TO WRK-STATUS                            
077400      PERFORM 9000-TRATAERROS                                             
077500     END-IF.                                                              
077600*-----------------------------------------------------                    
077700 5500-99-FIM.                                  EXIT.                      
077800*-----------------------------------------------------                    
077900                                                                          
078000*-----------------------------------------------------                    
078100 9000-TRATAERROS                            SECTION.                      
078200*-----------------------------------------------------                    
078300     CALL 'GRAVALOG' USING WRK-DADOS.                                     
078400     GOBACK.                                                              
078500*-----------------------------------------------------                    
078600 9000-99-FIM.                                  EXIT.                      
078700*-----------------------------------------------------                    
078800                                                                          
078900*-----------------------------------------------------                    
079000 9100-LOGAR-REJEICAO                        SECTION.                      
079100*-----------------------------------------------------                    
079200     CALL 'GRAVALOG' USING WRK-DADOS.                                     
079300     DISPLAY WRK-MENSAGEM-REJEITA.                                        
079400*-----------------------------------------------------                    
079500 9100-99-FIM.                                  EXIT.                      
079600*-----------------------------------------------------                    
