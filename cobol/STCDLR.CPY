000100*====================================================                     
000200*  BOOK    : STCDLR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO ARQUIVO DE ENTREGAS (DELIVERY-                     
000700*            FILE), ATUALIZADO PELO STCDELV COM PESO,                     
000800*            VOLUME, FRAGIL, ESTADO E CUSTO DO FRETE.                     
000900*----------------------------------------------------                     
001000*  HISTORICO DE ALTERACOES                                                
001100*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001200*  -------- ------ --------- ------------------------                     
001300*  09/07/04 JCP    CH-0512   VERSAO ORIGINAL.                             
001400*  19/08/11 MFA    CH-0903   INCLUIDO STC-DL-ESTADO PARA                  
001500*                            CICLO DE VIDA DA ENTREGA.                    
001600*====================================================                     
001700 01  STC-DL-REGISTRO.                                                     
001800     05  STC-DL-CHAVE.                                                    
001900         10  STC-DL-ENTREGA-ID       PIC X(36).                           
002000     05  STC-DL-PEDIDO-ID            PIC X(36).                           
002100     05  STC-DL-ENDERECOS.                                                
002200         10  STC-DL-ORIGEM-RUA       PIC X(30).                           
002300         10  STC-DL-DESTINO-RUA      PIC X(30).                           
002400     05  STC-DL-EMBARQUE.                                                 
002500         10  STC-DL-PESO             PIC S9(07)V9(03).                    
002600         10  STC-DL-VOLUME           PIC S9(09)V9(03).                    
002700     05  STC-DL-FRAGIL               PIC X(01).                           
002800         88  STC-DL-TEM-FRAGIL           VALUE 'Y'.                       
002900         88  STC-DL-SEM-FRAGIL           VALUE 'N'.                       
003000     05  STC-DL-ESTADO               PIC X(12).                           
003100         88  STC-DL-CRIADA           VALUE 'CREATED     '.                
003200         88  STC-DL-EM-ROTA          VALUE 'IN_DELIVERY '.                
003300         88  STC-DL-ENTREGUE         VALUE 'DELIVERED   '.                
003400         88  STC-DL-FALHOU           VALUE 'FAILED      '.                
003500*        REDEFINE USADO PELO 9000-ERRO PARA COMPARAR OS                   
003600*        3 PRIMEIROS CARACTERES DO ESTADO NO DISPLAY                      
003700     05  STC-DL-ESTADO-R REDEFINES STC-DL-ESTADO.                         
003800         10  STC-DL-ESTADO-3         PIC X(03).                           
003900         10  FILLER                  PIC X(09).                           
004000     05  STC-DL-CUSTO                PIC S9(07)V9(02).                    
004100     05  FILLER                      PIC X(10) VALUE SPACES.              
