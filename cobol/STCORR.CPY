000100*====================================================                     
000200*  BOOK    : STCORR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO ARQUIVO DE PEDIDOS DE ENTRADA                      
000700*            (ORDER-FILE). CABECALHO DO PEDIDO SEGUIDO                    
000800*            DAS LINHAS DE ITENS (OCCURS), SEQUENCIAL,                    
000900*            LRECL=987 (CABECALHO + ATE 20 ITENS).                        
001000*----------------------------------------------------                     
001100*  HISTORICO DE ALTERACOES                                                
001200*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001300*  -------- ------ --------- ------------------------                     
001400*  09/07/04 JCP    CH-0512   VERSAO ORIGINAL.                             
001500*  14/05/09 JCP    CH-0741   LIMITE DE ITENS AMPLIADO                     
001600*                            DE 10 PARA 20 POR PEDIDO.                    
001700*====================================================                     
001800 01  STC-OR-REGISTRO.                                                     
001900     05  STC-OR-CHAVE.                                                    
002000         10  STC-OR-PEDIDO-ID        PIC X(36).                           
002100     05  STC-OR-REFERENCIAS.                                              
002200         10  STC-OR-CARRINHO-ID      PIC X(36).                           
002300         10  STC-OR-ENTREGA-ID       PIC X(36).                           
002400     05  STC-OR-USUARIO              PIC X(20).                           
002500     05  STC-OR-QTDE-ITENS-GRUPO.                                         
002600         10  STC-OR-QTDE-ITENS       PIC 9(03).                           
002700*        REDEFINE PARA VALIDAR NUMERICO NO EDIT                           
002800         10  STC-OR-QTDE-ITENS-R REDEFINES                                
002900                               STC-OR-QTDE-ITENS                          
003000                                     PIC X(03).                           
003100     05  STC-OR-DESTINO.                                                  
003200         10  STC-OR-DEST-RUA         PIC X(30).                           
003300     05  STC-OR-ITENS OCCURS 20 TIMES                                     
003400                     INDEXED BY STC-OR-IX.                                
003500         10  STC-OR-IT-PRODUTO-ID    PIC X(36).                           
003600         10  STC-OR-IT-QUANTIDADE    PIC 9(05).                           
003700     05  FILLER                      PIC X(06) VALUE SPACES.              
