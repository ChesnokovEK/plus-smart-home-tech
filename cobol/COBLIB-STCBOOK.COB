000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.     STCBOOK.                                                 
000500 AUTHOR.         VICTOR LEAL.                                             
000600 INSTALLATION.   FOURSYS.                                                 
000700 DATE-WRITTEN.   11/06/86.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.       USO RESTRITO - FOURSYS / SMART-HOME-TECH                 
001000                 COMMERCE. PROIBIDA A REPRODUCAO SEM                      
001100                 AUTORIZACAO DO CLIENTE.                                  
001200*===================================================*                     
001300*  AUTOR   : VICTOR LEAL                            *                     
001400*  EMPRESA : FOURSYS                                *                     
001500*  CLIENTE : SMART-HOME-TECH COMMERCE               *                     
001600*  OBJETIVO: RESERVA DE ESTOQUE DO ARMAZEM PARA OS  *                     
001700*            PEDIDOS DO LOTE NOTURNO. APLICA AS     *                     
001800*            TRANSACOES DE MOVIMENTO DE ESTOQUE     *                     
001900*            (ENTRADA, DEVOLUCAO, NOVO PRODUTO) E   *                     
002000*            EM SEGUIDA RESERVA CADA PEDIDO CONTRA   *                    
002100*            O ESTOQUE, CLASSIFICANDO O ESTADO DE   *                     
002200*            QUANTIDADE NO MESTRE DE PRODUTOS.      *                     
002300*----------------------------------------------------                     
002400*  ARQUIVOS:                                        *                     
002500*  DDNAME              I/O           INCLUDE/BOOK   *                     
002600*  PRODUTOS             I            STCPMR         *                     
002700*  PRODUTON             O            STCPMR         *                     
002800*  ESTOQUES             I            STCSTR         *                     
002900*  ESTOQUEN             O            STCSTR         *                     
003000*  ESTTRAN              I            -------        *                     
003100*  PEDIDOS              I            STCORR         *                     
003200*  RESERVAS             O            STCBKR         *                     
003300*===================================================*                     
003400*----------------------------------------------------                     
003500*  HISTORICO DE ALTERACOES                                                
003600*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
003700*  -------- ------ --------- ------------------------                     
003800*  11/06/86 VL     ---       VERSAO ORIGINAL. BAIXA DE                    
003900*                            ESTOQUE POR NOTA DE VENDA.                   
004000*  30/01/93 VL     ---       INCLUIDA ROTINA DE ACEITE                    
004100*                            DE DEVOLUCAO DE MERCADORIA.                  
004200*  18/11/98 RSF    CH-0231   Y2K - REVISAO GERAL DAS                      
004300*                            MASCARAS DE DATA DO PRO-                     
004400*                            GRAMA.                                       
004500*  09/07/04 JCP    CH-0512   REESCRITO PARA O NOVO                        
004600*                            CLIENTE SMART-HOME-TECH                      
004700*                            COMMERCE. RESERVA PASSA A                    
004800*                            SER FEITA POR PEDIDO COM                     
004900*                            VARIAS LINHAS (STC-OR-                       
005000*                            ITENS) EM VEZ DE NOTA                        
005100*                            UNICA. INCLUIDO CALCULO                      
005200*                            DE PESO/VOLUME/FRAGIL DO                     
005300*                            EMBARQUE.                                    
005400*  02/12/07 JCP    CH-0688   PASSA A CONSIDERAR AS DI-                    
005500*                            MENSOES DO PRODUTO NO                        
005600*                            CALCULO DE VOLUME.                           
005700*  19/08/11 MFA    CH-0903   INCLUIDA TRANSACAO DE NOVO                   
005800*                            PRODUTO EM ESTOQUE (ESTT-                    
005900*                            RAN TIPO N).                                 
006000*====================================================                     
006100 ENVIRONMENT                               DIVISION.                      
006200*====================================================                     
006300 CONFIGURATION                             SECTION.                       
006400 SPECIAL-NAMES.                                                           
006500     CLASS CLASSE-TRANSACAO IS 'A' 'D' 'N'.                               
006600 INPUT-OUTPUT                              SECTION.                       
006700 FILE-CONTROL.                                                            
006800     SELECT PRODUTOS ASSIGN TO PRODUTOS                                   
006900         FILE STATUS IS WRK-FS-PRODUTOS.                                  
007000                                                                          
007100     SELECT PRODUTON ASSIGN TO PRODUTON                                   
007200         FILE STATUS IS WRK-FS-PRODUTON.                                  
007300                                                                          
007400     SELECT ESTOQUES ASSIGN TO ESTOQUES                                   
007500         FILE STATUS IS WRK-FS-ESTOQUES.                                  
007600                                                                          
007700     SELECT ESTOQUEN ASSIGN TO ESTOQUEN                                   
007800         FILE STATUS IS WRK-FS-ESTOQUEN.                                  
007900                                                                          
008000     SELECT ESTTRAN ASSIGN TO ESTTRAN                                     
008100         FILE STATUS IS WRK-FS-ESTTRAN.                                   
008200                                                                          
008300     SELECT PEDIDOS ASSIGN TO PEDIDOS                                     
008400         FILE STATUS IS WRK-FS-PEDIDOS.                                   
008500                                                                          
008600     SELECT RESERVAS ASSIGN TO RESERVAS                                   
008700         FILE STATUS IS WRK-FS-RESERVAS.                                  
008800*====================================================                     
008900 DATA                                      DIVISION.                      
009000*====================================================                     
009100*-----------------------------------------------------                    
009200 FILE                                      SECTION.                       
009300*-----------------------------------------------------                    
009400 FD PRODUTOS                                                              
009500     RECORDING MODE IS F                                                  
009600     BLOCK CONTAINS 0 RECORDS.                                            
009700*-----------LRECL 218---------------------------------                    
009800     COPY STCPMR.                                                         
009900                                                                          
010000 FD PRODUTON                                                              
010100     RECORDING MODE IS F                                                  
010200     BLOCK CONTAINS 0 RECORDS.                                            
010300*-----------LRECL 218---------------------------------                    
010400     COPY STCPMR REPLACING ==STC-PM== BY ==STC-PN==.                      
010500                                                                          
010600 FD ESTOQUES                                                              
010700     RECORDING MODE IS F                                                  
010800     BLOCK CONTAINS 0 RECORDS.                                            
010900*-----------LRECL 70----------------------------------                    
011000     COPY STCSTR.                                                         
011100                                                                          
011200 FD ESTOQUEN                                                              
011300     RECORDING MODE IS F                                                  
011400     BLOCK CONTAINS 0 RECORDS.                                            
011500*-----------LRECL 70----------------------------------                    
011600     COPY STCSTR REPLACING ==STC-ST== BY ==STC-SN==.                      
011700                                                                          
011800 FD ESTTRAN                                                               
011900     RECORDING MODE IS F                                                  
012000     BLOCK CONTAINS 0 RECORDS.                                            
012100*-----------LRECL 62-----------------------------------                   
012200 01 FD-ESTTRAN.                                                           
012300    05 FD-ET-TIPO             PIC X(01).                                  
012400        88 FD-ET-ADICIONAR        VALUE 'A'.                              
012500        88 FD-ET-DEVOLVER         VALUE 'D'.                              
012600        88 FD-ET-NOVO             VALUE 'N'.                              
012700    05 FD-ET-PRODUTO-ID       PIC X(36).                                  
012800    05 FD-ET-QUANTIDADE       PIC 9(07).                                  
012900*        REDEFINE PARA VALIDACAO NUMERICA DA QUANTIDADE                   
013000    05 FD-ET-QUANTIDADE-R REDEFINES FD-ET-QUANTIDADE                      
013100                               PIC X(07).                                 
013200    05 FD-ET-FRAGIL           PIC X(01).                                  
013300    05 FILLER                 PIC X(17).                                  
013400                                                                          
013500 FD PEDIDOS                                                               
013600     RECORDING MODE IS F                                                  
013700     BLOCK CONTAINS 0 RECORDS.                                            
013800*-----------LRECL 987---------------------------------                    
013900     COPY STCORR.                                                         
014000                                                                          
014100 FD RESERVAS                                                              
014200     RECORDING MODE IS F                                                  
014300     BLOCK CONTAINS 0 RECORDS.                                            
014400*-----------LRECL 103----------------------------------                   
014500     COPY STCBKR.                                                         
014600*-----------------------------------------------------                    
014700 WORKING-STORAGE                           SECTION.                       
014800*-----------------------------------------------------                    
014900     COPY '#GLOG'.                                                        
015000*-----------------------------------------------------                    
015100 01 FILLER PIC X(48) VALUE                                                
015200      '-------TABELA DO MESTRE DE PRODUTOS-----------'.                   
015300*-----------------------------------------------------                    
015400 01 WRK-TABELA-PRODUTOS.                                                  
015500    05 WRK-QTDE-TAB-PRODUTOS  PIC 9(05) COMP.                             
015600    05 WRK-TAB-PRODUTO OCCURS 2000 TIMES                                  
015700                        INDEXED BY WRK-PIX.                               
015800       10 WRK-TP-REGISTRO.                                                
015900          15 STC-PM-PRODUTO-ID       PIC X(36).                           
016000          15 STC-PM-NOME             PIC X(40).                           
016100          15 STC-PM-DESCRICAO        PIC X(60).                           
016200          15 STC-PM-IMAGEM           PIC X(40).                           
016300          15 STC-PM-EST-QTDE         PIC X(06).                           
016400          15 STC-PM-EST-PRODUTO      PIC X(10).                           
016500          15 STC-PM-RATING           PIC 9(01)V9(01).                     
016600          15 STC-PM-CATEGORIA        PIC X(10).                           
016700          15 STC-PM-PRECO            PIC S9(07)V9(02).                    
016800          15 FILLER                  PIC X(05).                           
016900*        REDEFINE USADA PELA 2700-LOCALIZAR-PRODUTO PARA                  
017000*        COMPARAR SOMENTE A CHAVE, SEM MONTAR O GRUPO                     
017100       10 WRK-TP-REG-R REDEFINES WRK-TP-REGISTRO.                         
017200          15 WRK-TP-CHAVE        PIC X(36).                               
017300          15 FILLER              PIC X(182).                              
017400*-----------------------------------------------------                    
017500 01 FILLER PIC X(48) VALUE                                                
017600      '-------TABELA DO ESTOQUE DO ARMAZEM------------'.                  
017700*-----------------------------------------------------                    
017800 01 WRK-TABELA-ESTOQUE.                                                   
017900    05 WRK-QTDE-TAB-ESTOQUE   PIC 9(05) COMP.                             
018000    05 WRK-TAB-ESTOQUE OCCURS 2000 TIMES                                  
018100                        INDEXED BY WRK-EIX.                               
018200       10 WRK-TE-REGISTRO.                                                
018300          15 STC-ST-PRODUTO-ID       PIC X(36).                           
018400          15 STC-ST-FRAGIL           PIC X(01).                           
018500          15 STC-ST-LARGURA          PIC 9(03)V9(02).                     
018600          15 STC-ST-ALTURA           PIC 9(03)V9(02).                     
018700          15 STC-ST-PROFUNDIDADE     PIC 9(03)V9(02).                     
018800          15 STC-ST-PESO             PIC 9(04)V9(03).                     
018900          15 STC-ST-QTDE-DISPONIVEL  PIC 9(07).                           
019000          15 FILLER                  PIC X(04).                           
019100*        REDEFINE USADA PELA 2600-LOCALIZAR-ESTOQUE PARA                  
019200*        COMPARAR SOMENTE A CHAVE, SEM MONTAR O GRUPO                     
019300       10 WRK-TE-REG-R REDEFINES WRK-TE-REGISTRO.                         
019400          15 WRK-TE-CHAVE        PIC X(36).                               
019500          15 FILLER              PIC X(34).                               
019600*-----------------------------------------------------                    
019700 01 FILLER PIC X(48) VALUE                                                
019800      '-------VARIAVEIS PARA LOCALIZACAO-------------'.                   
019900*-----------------------------------------------------                    
020000 77 WRK-POS-PRODUTO          PIC 9(05) COMP.                              
020100 77 WRK-POS-ESTOQUE          PIC 9(05) COMP.                              
020200 77 WRK-ACHOU-PRODUTO        PIC X(01) VALUE 'N'.                         
020300     88 WRK-PRODUTO-ACHADO       VALUE 'S'.                               
020400     88 WRK-PRODUTO-NAO-ACHADO   VALUE 'N'.                               
020500 77 WRK-ACHOU-ESTOQUE        PIC X(01) VALUE 'N'.                         
020600     88 WRK-ESTOQUE-ACHADO       VALUE 'S'.                               
020700     88 WRK-ESTOQUE-NAO-ACHADO   VALUE 'N'.                               
020800*-----------------------------------------------------                    
020900 01 FILLER PIC X(48) VALUE                                                
021000      '-------VARIAVEIS PARA RESERVA DO PEDIDO-------'.                   
021100*-----------------------------------------------------                    
021200 77 WRK-OR-IX               PIC 9(05) COMP.                               
021300 77 WRK-PEDIDO-VALIDO        PIC X(01) VALUE 'S'.                         
021400     88 WRK-PEDIDO-OK            VALUE 'S'.                               
021500     88 WRK-PEDIDO-REJEITADO     VALUE 'N'.                               
021600 01 WRK-EMBARQUE-CALCULADO.                                               
021700    05 WRK-EMB-PESO            PIC S9(07)V9(03).                          
021800    05 WRK-EMB-VOLUME          PIC S9(09)V9(03).                          
021900    05 WRK-EMB-FRAGIL          PIC X(01).                                 
022000*-----------------------------------------------------                    
022100 01 FILLER PIC X(48) VALUE                                                
022200      '-------VARIAVEIS PARA ACUMULACAO OU OPERACAO--'.                   
022300*-----------------------------------------------------                    
022400 77 WRK-REGISLIDOS-PRODUTOS PIC 9(05) COMP VALUE ZEROS.                   
022500 77 WRK-REGISLIDOS-ESTOQUE  PIC 9(05) COMP VALUE ZEROS.                   
022600 77 WRK-REGISLIDOS-ESTTRAN  PIC 9(05) COMP VALUE ZEROS.                   
022700 77 WRK-REGISLIDOS-PEDIDOS  PIC 9(05) COMP VALUE ZEROS.                   
022800 77 WRK-REGIS-RESERVADOS    PIC 9(05) COMP VALUE ZEROS.                   
022900 77 WRK-REGIS-PEDIDO-REJEIT PIC 9(05) COMP VALUE ZEROS.                   
023000 77 WRK-REGIS-TXN-REJEITADA PIC 9(05) COMP VALUE ZEROS.                   
023100 77 WRK-IX-GRAVA-PRODUTO    PIC 9(05) COMP.                               
023200 77 WRK-IX-GRAVA-ESTOQUE    PIC 9(05) COMP.                               
023300*-----------------------------------------------------                    
023400 01 FILLER PIC X(48) VALUE                                                
023500      '-------VARIAVEIS PARA FILE STATUS-------------'.                   
023600*-----------------------------------------------------                    
023700 77 WRK-FS-PRODUTOS         PIC 9(02).                                    
023800 77 WRK-FS-PRODUTON         PIC 9(02).                                    
023900 77 WRK-FS-ESTOQUES         PIC 9(02).                                    
024000 77 WRK-FS-ESTOQUEN         PIC 9(02).                                    
024100 77 WRK-FS-ESTTRAN          PIC 9(02).                                    
024200 77 WRK-FS-PEDIDOS          PIC 9(02).                                    
024300 77 WRK-FS-RESERVAS         PIC 9(02).                                    
024400*-----------------------------------------------------                    
024500 01 FILLER PIC X(48) VALUE                                                
024600      '-------VARIAVEIS PARA MENSAGEM-----------------'.                  
024700*-----------------------------------------------------                    
024800 77 WRK-MENSAGEM-FIM        PIC X(21) VALUE                               
024900     'FIM DO PROCESSAMENTO.'.                                             
025000 77 WRK-MENSAGEM-REJEITA    PIC X(40) VALUE                               
025100     'TRANSACAO REJEITADA - VER LOG DE ERROS.'.                           
025200*====================================================                     
025300 PROCEDURE                                 DIVISION.                      
025400*====================================================                     
025500*-----------------------------------------------------                    
025600 0000-PRINCIPAL                             SECTION.                      
025700*-----------------------------------------------------                    
025800     PERFORM 1000-INICIALIZAR.                                            
025900     PERFORM 2000-PROCESSAR-ESTOQUE                                       
026000         UNTIL WRK-FS-ESTTRAN EQUAL 10.                                   
026100     PERFORM 3000-PROCESSAR-PEDIDOS                                       
026200         UNTIL WRK-FS-PEDIDOS EQUAL 10.                                   
026300     PERFORM 4000-FINALIZAR.                                              
026400     STOP RUN.                                                            
026500*-----------------------------------------------------                    
026600 0000-99-FIM.                                  EXIT.                      
026700*-----------------------------------------------------                    
026800                                                                          
026900*-----------------------------------------------------                    
027000 1000-INICIALIZAR                           SECTION.                      
027100*-----------------------------------------------------                    
027200     OPEN INPUT PRODUTOS ESTOQUES ESTTRAN PEDIDOS                         
027300          OUTPUT PRODUTON ESTOQUEN RESERVAS.                              
027400     PERFORM 5000-TESTAR-STATUS.                                          
027500     PERFORM 1100-CARREGAR-PRODUTOS.                                      
027600     PERFORM 1200-CARREGAR-ESTOQUE.                                       
027700     READ ESTTRAN.                                                        
027800     ADD 1 TO WRK-REGISLIDOS-ESTTRAN.                                     
027900     READ PEDIDOS.                                                        
028000     ADD 1 TO WRK-REGISLIDOS-PEDIDOS.                                     
028100*-----------------------------------------------------                    
028200 1000-99-FIM.                                  EXIT.                      
028300*-----------------------------------------------------                    
028400                                                                          
028500*-----------------------------------------------------                    
028600 1100-CARREGAR-PRODUTOS                     SECTION.                      
028700*-----------------------------------------------------                    
028800     MOVE ZEROS TO WRK-QTDE-TAB-PRODUTOS.                                 
028900     READ PRODUTOS.                                                       
029000     PERFORM 1150-CARREGAR-PRODUTO-UM                                     
029100         UNTIL WRK-FS-PRODUTOS EQUAL 10.                                  
029200*-----------------------------------------------------                    
029300 1100-99-FIM.                                  EXIT.                      
029400*-----------------------------------------------------                    
029500                                                                          
029600*-----------------------------------------------------                    
029700 1150-CARREGAR-PRODUTO-UM                   SECTION.                      
029800*-----------------------------------------------------                    
029900     ADD 1 TO WRK-QTDE-TAB-PRODUTOS.                                      
030000     ADD 1 TO WRK-REGISLIDOS-PRODUTOS.                                    
030100     SET WRK-PIX TO WRK-QTDE-TAB-PRODUTOS.                                
030200     MOVE FD-PRODUTOS TO WRK-TP-REGISTRO (WRK-PIX).                       
030300     READ PRODUTOS.                                                       
030400*-----------------------------------------------------                    
030500 1150-99-FIM.                                  EXIT.                      
030600*-----------------------------------------------------                    
030700                                                                          
030800*-----------------------------------------------------                    
030900 1200-CARREGAR-ESTOQUE                      SECTION.                      
031000*-----------------------------------------------------                    
031100     MOVE ZEROS TO WRK-QTDE-TAB-ESTOQUE.                                  
031200     READ ESTOQUES.                                                       
031300     PERFORM 1250-CARREGAR-ESTOQUE-UM                                     
031400         UNTIL WRK-FS-ESTOQUES EQUAL 10.                                  
031500*-----------------------------------------------------                    
031600 1200-99-FIM.                                  EXIT.                      
031700*-----------------------------------------------------                    
031800                                                                          
031900*-----------------------------------------------------                    
032000 1250-CARREGAR-ESTOQUE-UM                   SECTION.                      
032100*-----------------------------------------------------                    
032200     ADD 1 TO WRK-QTDE-TAB-ESTOQUE.                                       
032300     ADD 1 TO WRK-REGISLIDOS-ESTOQUE.                                     
032400     SET WRK-EIX TO WRK-QTDE-TAB-ESTOQUE.                                 
032500     MOVE FD-ESTOQUES TO WRK-TE-REGISTRO (WRK-EIX).                       
032600     READ ESTOQUES.                                                       
032700*-----------------------------------------------------                    
032800 1250-99-FIM.                                  EXIT.                      
032900*-----------------------------------------------------                    
033000                                                                          
033100*-----------------------------------------------------                    
033200 2000-PROCESSAR-ESTOQUE                     SECTION.                      
033300*-----------------------------------------------------                    
033400     EVALUATE TRUE                                                        
033500      WHEN FD-ET-ADICIONAR                                                
033600       PERFORM 2100-ADICIONAR-ESTOQUE                                     
033700      WHEN FD-ET-DEVOLVER                                                 
033800       PERFORM 2200-ACEITAR-DEVOLUCAO                                     
033900      WHEN FD-ET-NOVO                                                     
034000       PERFORM 2300-NOVO-ESTOQUE                                          
034100      WHEN OTHER                                                          
034200       ADD 1 TO WRK-REGIS-TXN-REJEITADA                                   
034300       MOVE 'STCBOOK'             TO WRK-PROGRAMA                         
034400       MOVE '2000'                TO WRK-SECAO                            
034500       MOVE 'TIPO DE TRANSACAO DE ESTOQUE INVALIDO'                       
034600                                   TO WRK-MENSAGEM                        
034700       MOVE '  '                  TO WRK-STATUS                           
034800       PERFORM 9100-LOGAR-REJEICAO                                        
034900     END-EVALUATE.                                                        
035000     READ ESTTRAN                                                         
035100         AT END                                                           
035200          MOVE HIGH-VALUES TO FD-ET-PRODUTO-ID                            
035300     END-READ.                                                            
035400     ADD 1 TO WRK-REGISLIDOS-ESTTRAN.                                     
035500*-----------------------------------------------------                    
035600 2000-99-FIM.                                  EXIT.                      
035700*-----------------------------------------------------                    
035800                                                                          
035900*-----------------------------------------------------                    
036000 2100-ADICIONAR-ESTOQUE                     SECTION.                      
036100*-----------------------------------------------------                    
036200     PERFORM 2600-LOCALIZAR-ESTOQUE.                                      
036300     IF WRK-ESTOQUE-NAO-ACHADO                                            
036400      ADD 1 TO WRK-REGIS-TXN-REJEITADA                                    
036500      MOVE 'STCBOOK'                TO WRK-PROGRAMA                       
036600      MOVE '2100'                   TO WRK-SECAO                          
036700      MOVE 'PRODUTO INEXISTENTE NO ESTOQUE'                               
036800                                     TO WRK-MENSAGEM                      
036900      MOVE '  '                     TO WRK-STATUS                         
037000      PERFORM 9100-LOGAR-REJEICAO                                         
037100     ELSE                                                                 
037200      ADD FD-ET-QUANTIDADE TO                                             
037300                    STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE)              
037400      PERFORM 2700-LOCALIZAR-PRODUTO                                      
037500      IF WRK-PRODUTO-ACHADO                                               
037600       PERFORM 2800-CLASSIFICAR-ESTADO                                    
037700      END-IF                                                              
037800     END-IF.                                                              
037900*-----------------------------------------------------                    
038000 2100-99-FIM.                                  EXIT.                      
038100*-----------------------------------------------------                    
038200                                                                          
038300*-----------------------------------------------------                    
038400 2200-ACEITAR-DEVOLUCAO                     SECTION.                      
038500*-----------------------------------------------------                    
038600     PERFORM 2600-LOCALIZAR-ESTOQUE.                                      
038700     IF WRK-ESTOQUE-NAO-ACHADO                                            
038800      ADD 1 TO WRK-REGIS-TXN-REJEITADA                                    
038900      MOVE 'STCBOOK'                TO WRK-PROGRAMA                       
039000      MOVE '2200'                   TO WRK-SECAO                          
039100      MOVE 'PRODUTO INEXISTENTE PARA DEVOLUCAO'                           
039200                                     TO WRK-MENSAGEM                      
039300      MOVE '  '                     TO WRK-STATUS                         
039400      PERFORM 9100-LOGAR-REJEICAO                                         
039500     ELSE                                                                 
039600      ADD FD-ET-QUANTIDADE TO                                             
039700                    STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE)              
039800      PERFORM 2700-LOCALIZAR-PRODUTO                                      
039900      IF WRK-PRODUTO-ACHADO                                               
040000       PERFORM 2800-CLASSIFICAR-ESTADO                                    
040100      END-IF                                                              
040200     END-IF.                                                              
040300*-----------------------------------------------------                    
040400 2200-99-FIM.                                  EXIT.                      
040500*-----------------------------------------------------                    
040600                                                                          
040700*-----------------------------------------------------                    
040800 2300-NOVO-ESTOQUE                          SECTION.                      
040900*-----------------------------------------------------                    
041000     PERFORM 2600-LOCALIZAR-ESTOQUE.                                      
041100     PERFORM 2700-LOCALIZAR-PRODUTO.                                      
041200     IF WRK-ESTOQUE-ACHADO OR WRK-PRODUTO-NAO-ACHADO                      
041300      ADD 1 TO WRK-REGIS-TXN-REJEITADA                                    
041400      MOVE 'STCBOOK'                TO WRK-PROGRAMA                       
041500      MOVE '2300'                   TO WRK-SECAO                          
041600      MOVE 'PRODUTO JA EM ESTOQUE OU FORA DO CATALOGO'                    
041700                                     TO WRK-MENSAGEM                      
041800      MOVE '  '                     TO WRK-STATUS                         
041900      PERFORM 9100-LOGAR-REJEICAO                                         
042000     ELSE                                                                 
042100      ADD 1 TO WRK-QTDE-TAB-ESTOQUE                                       
042200      SET WRK-EIX TO WRK-QTDE-TAB-ESTOQUE                                 
042300      MOVE SPACES TO WRK-TE-REGISTRO (WRK-EIX)                            
042400      MOVE FD-ET-PRODUTO-ID TO                                            
042500                    STC-ST-PRODUTO-ID (WRK-EIX)                           
042600      MOVE FD-ET-FRAGIL     TO STC-ST-FRAGIL (WRK-EIX)                    
042700      MOVE ZEROS            TO                                            
042800                    STC-ST-QTDE-DISPONIVEL (WRK-EIX)                      
042900      MOVE 'ENDED '         TO                                            
043000                    STC-PM-EST-QTDE (WRK-POS-PRODUTO)                     
043100     END-IF.                                                              
043200*-----------------------------------------------------                    
043300 2300-99-FIM.                                  EXIT.                      
043400*-----------------------------------------------------                    
043500                                                                          
043600*-----------------------------------------------------                    
043700 2600-LOCALIZAR-ESTOQUE                     SECTION.                      
043800*-----------------------------------------------------                    
043900     MOVE 'N' TO WRK-ACHOU-ESTOQUE.                                       
044000     MOVE ZEROS TO WRK-POS-ESTOQUE.                                       
044100     PERFORM 2650-COMPARAR-ESTOQUE-UM                                     
044200         VARYING WRK-EIX FROM 1 BY 1                                      
044300         UNTIL WRK-EIX GREATER WRK-QTDE-TAB-ESTOQUE                       
044400            OR WRK-ESTOQUE-ACHADO.                                        
044500*-----------------------------------------------------                    
044600 2600-99-FIM.                                  EXIT.                      
044700*-----------------------------------------------------                    
044800                                                                          
044900*-----------------------------------------------------                    
045000 2650-COMPARAR-ESTOQUE-UM                   SECTION.                      
045100*-----------------------------------------------------                    
045200     IF WRK-TE-CHAVE (WRK-EIX) EQUAL FD-ET-PRODUTO-ID                     
045300      MOVE 'S' TO WRK-ACHOU-ESTOQUE                                       
045400      SET WRK-POS-ESTOQUE TO WRK-EIX                                      
045500     END-IF.                                                              
045600*-----------------------------------------------------                    
045700 2650-99-FIM.                                  EXIT.                      
045800*-----------------------------------------------------                    
045900                                                                          
046000*-----------------------------------------------------                    
046100 2700-LOCALIZAR-PRODUTO                     SECTION.                      
046200*-----------------------------------------------------                    
046300     MOVE 'N' TO WRK-ACHOU-PRODUTO.                                       
046400     MOVE ZEROS TO WRK-POS-PRODUTO.                                       
046500     PERFORM 2750-COMPARAR-PRODUTO-UM                                     
046600         VARYING WRK-PIX FROM 1 BY 1                                      
046700         UNTIL WRK-PIX GREATER WRK-QTDE-TAB-PRODUTOS                      
046800            OR WRK-PRODUTO-ACHADO.                                        
046900*-----------------------------------------------------                    
047000 2700-99-FIM.                                  EXIT.                      
047100*-----------------------------------------------------                    
047200                                                                          
047300*-----------------------------------------------------                    
047400 2750-COMPARAR-PRODUTO-UM                   SECTION.                      
047500*-----------------------------------------------------                    
047600     IF WRK-TP-CHAVE (WRK-PIX) EQUAL FD-ET-PRODUTO-ID                     
047700      MOVE 'S' TO WRK-ACHOU-PRODUTO                                       
047800      SET WRK-POS-PRODUTO TO WRK-PIX                                      
047900     END-IF.                                                              
048000*-----------------------------------------------------                    
048100 2750-99-FIM.                                  EXIT.                      
048200*-----------------------------------------------------                    
048300                                                                          
048400*-----------------------------------------------------                    
048500 2800-CLASSIFICAR-ESTADO                    SECTION.                      
048600*-----------------------------------------------------                    
048700     EVALUATE TRUE                                                        
048800      WHEN STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE)                       
048900                                        EQUAL ZEROS                       
049000       MOVE 'ENDED '  TO STC-PM-EST-QTDE (WRK-POS-PRODUTO)                
049100      WHEN STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE)                       
049200                                        LESS THAN 5                       
049300       MOVE 'FEW   '  TO STC-PM-EST-QTDE (WRK-POS-PRODUTO)                
049400      WHEN STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE)                       
049500                                  LESS THAN OR EQUAL 20                   
049600       MOVE 'ENOUGH'  TO STC-PM-EST-QTDE (WRK-POS-PRODUTO)                
049700      WHEN OTHER                                                          
049800       MOVE 'MANY  '  TO STC-PM-EST-QTDE (WRK-POS-PRODUTO)                
049900     END-EVALUATE.                                                        
050000*-----------------------------------------------------                    
050100 2800-99-FIM.                                  EXIT.                      
050200*-----------------------------------------------------                    
050300                                                                          
050400*-----------------------------------------------------                    
050500 3000-PROCESSAR-PEDIDOS                     SECTION.                      
050600*-----------------------------------------------------                    
050700     MOVE 'S' TO WRK-PEDIDO-VALIDO.                                       
050800     MOVE ZEROS TO WRK-EMB-PESO WRK-EMB-VOLUME.                           
050900     MOVE 'N' TO WRK-EMB-FRAGIL.                                          
051000     PERFORM 3100-VALIDAR-ITEM-UM                                         
051100         VARYING WRK-OR-IX FROM 1 BY 1                                    
051200         UNTIL WRK-OR-IX GREATER STC-OR-QTDE-ITENS.                       
051300     IF WRK-PEDIDO-OK                                                     
051400      PERFORM 3200-RESERVAR-ITEM-UM                                       
051500          VARYING WRK-OR-IX FROM 1 BY 1                                   
051600          UNTIL WRK-OR-IX GREATER STC-OR-QTDE-ITENS                       
051700      PERFORM 3300-GRAVAR-RESERVA                                         
051800     ELSE                                                                 
051900      PERFORM 3400-REJEITAR-PEDIDO                                        
052000     END-IF.                                                              
052100     READ PEDIDOS                                                         
052200         AT END                                                           
052300          MOVE HIGH-VALUES TO STC-OR-PEDIDO-ID                            
052400     END-READ.                                                            
052500     ADD 1 TO WRK-REGISLIDOS-PEDIDOS.                                     
052600*-----------------------------------------------------                    
052700 3000-99-FIM.                                  EXIT.                      
052800*-----------------------------------------------------                    
052900                                                                          
053000*-----------------------------------------------------                    
053100 3100-VALIDAR-ITEM-UM                       SECTION.                      
053200*-----------------------------------------------------                    
053300     MOVE STC-OR-IT-PRODUTO-ID (WRK-OR-IX) TO                             
053400                                     FD-ET-PRODUTO-ID.                    
053500     PERFORM 2600-LOCALIZAR-ESTOQUE.                                      
053600     IF WRK-ESTOQUE-NAO-ACHADO                                            
053700      MOVE 'N' TO WRK-PEDIDO-VALIDO                                       
053800     ELSE                                                                 
053900      IF STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE) LESS                    
054000         STC-OR-IT-QUANTIDADE (WRK-OR-IX)                                 
054100       MOVE 'N' TO WRK-PEDIDO-VALIDO                                      
054200      END-IF                                                              
054300     END-IF.                                                              
054400*-----------------------------------------------------                    
054500 3100-99-FIM.                                  EXIT.                      
054600*-----------------------------------------------------                    
054700                                                                          
054800*-----------------------------------------------------                    
054900 3200-RESERVAR-ITEM-UM                      SECTION.                      
055000*-----------------------------------------------------                    
055100     MOVE STC-OR-IT-PRODUTO-ID (WRK-OR-IX) TO                             
055200                                     FD-ET-PRODUTO-ID.                    
055300     PERFORM 2600-LOCALIZAR-ESTOQUE.                                      
055400     SUBTRACT STC-OR-IT-QUANTIDADE (WRK-OR-IX) FROM                       
055500              STC-ST-QTDE-DISPONIVEL (WRK-POS-ESTOQUE).                   
055600     COMPUTE WRK-EMB-PESO = WRK-EMB-PESO +                                
055700             STC-ST-PESO (WRK-POS-ESTOQUE) *                              
055800             STC-OR-IT-QUANTIDADE (WRK-OR-IX).                            
055900     COMPUTE WRK-EMB-VOLUME = WRK-EMB-VOLUME +                            
056000             STC-ST-LARGURA (WRK-POS-ESTOQUE) *                           
056100             STC-ST-ALTURA (WRK-POS-ESTOQUE) *                            
056200             STC-ST-PROFUNDIDADE (WRK-POS-ESTOQUE) *                      
056300             STC-OR-IT-QUANTIDADE (WRK-OR-IX).                            
056400     IF STC-ST-FRAGIL (WRK-POS-ESTOQUE) EQUAL 'Y'                         
056500      MOVE 'Y' TO WRK-EMB-FRAGIL                                          
056600     END-IF.                                                              
056700     PERFORM 2700-LOCALIZAR-PRODUTO.                                      
056800     IF WRK-PRODUTO-ACHADO                                                
056900      PERFORM 2800-CLASSIFICAR-ESTADO                                     
057000     END-IF.                                                              
057100*-----------------------------------------------------                    
057200 3200-99-FIM.                                  EXIT.                      
057300*-----------------------------------------------------                    
057400                                                                          
057500*-----------------------------------------------------                    
057600 3300-GRAVAR-RESERVA                        SECTION.                      
057700*-----------------------------------------------------                    
057800     MOVE SPACES TO STC-BK-REGISTRO.                                      
057900     MOVE STC-OR-CARRINHO-ID  TO STC-BK-CARRINHO-ID.                      
058000     MOVE STC-OR-PEDIDO-ID    TO STC-BK-PEDIDO-ID.                        
058100     MOVE WRK-EMB-PESO        TO STC-BK-PESO.                             
058200     MOVE WRK-EMB-VOLUME      TO STC-BK-VOLUME.                           
058300     MOVE WRK-EMB-FRAGIL      TO STC-BK-FRAGIL.                           
058400     WRITE STC-BK-REGISTRO.                                               
058500     ADD 1 TO WRK-REGIS-RESERVADOS.                                       
058600*-----------------------------------------------------                    
058700 3300-99-FIM.                                  EXIT.                      
058800*-----------------------------------------------------                    
058900                                                                          
059000*-----------------------------------------------------                    
059100 3400-REJEITAR-PEDIDO                       SECTION.                      
059200*-----------------------------------------------------                    
059300     ADD 1 TO WRK-REGIS-PEDIDO-REJEIT.                                    
059400     MOVE 'STCBOOK'                TO WRK-PROGRAMA                        
059500     MOVE '3000'                   TO WRK-SECAO                           
059600     MOVE 'PEDIDO REJEITADO - ESTOQUE INSUFICIENTE'                       
059700                                    TO WRK-MENSAGEM                       
059800     MOVE '  '                     TO WRK-STATUS                          
059900     PERFORM 9100-LOGAR-REJEICAO.                                         
060000*-----------------------------------------------------                    
060100 3400-99-FIM.                                  EXIT.                      
060200*-----------------------------------------------------                    
060300                                                                          
060400*-----------------------------------------------------                    
060500 4000-FINALIZAR                             SECTION.                      
060600*-----------------------------------------------------                    
060700     PERFORM 4100-GRAVAR-PRODUTO-NOVO                                     
060800         VARYING WRK-IX-GRAVA-PRODUTO FROM 1 BY 1                         
060900         UNTIL WRK-IX-GRAVA-PRODUTO GREATER                               
061000               WRK-QTDE-TAB-PRODUTOS.                                     
061100     PERFORM 4200-GRAVAR-ESTOQUE-NOVO                                     
061200         VARYING WRK-IX-GRAVA-ESTOQUE FROM 1 BY 1                         
061300         UNTIL WRK-IX-GRAVA-ESTOQUE GREATER                               
061400               WRK-QTDE-TAB-ESTOQUE.                                      
061500     CLOSE PRODUTOS PRODUTON ESTOQUES ESTOQUEN ESTTRAN                    
061600           PEDIDOS RESERVAS.                                              
061700     DISPLAY 'PRODUTOS LIDOS           :'                                 
061800              WRK-REGISLIDOS-PRODUTOS.                                    
061900     DISPLAY 'ESTOQUE LIDO             :'                                 
062000              WRK-REGISLIDOS-ESTOQUE.                                     
062100     DISPLAY 'TRANSACOES DE ESTOQUE    :'                                 
062200              WRK-REGISLIDOS-ESTTRAN.                                     
062300     DISPLAY 'PEDIDOS LIDOS            :'                                 
062400              WRK-REGISLIDOS-PEDIDOS.                                     
062500     DISPLAY 'PEDIDOS RESERVADOS       :'                                 
062600              WRK-REGIS-RESERVADOS.                                       
062700     DISPLAY 'PEDIDOS REJEITADOS       :'                                 
062800              WRK-REGIS-PEDIDO-REJEIT.                                    
062900     DISPLAY 'TRANSACOES REJEITADAS    :'                                 
063000              WRK-REGIS-TXN-REJEITADA.                                    
063100     DISPLAY WRK-MENSAGEM-FIM.                                            
063200*-----------------------------------------------------                    
063300 4000-99-FIM.                                  EXIT.                      
063400*-----------------------------------------------------                    
063500                                                                          
063600*-----------------------------------------------------                    
063700 4100-GRAVAR-PRODUTO-NOVO                   SECTION.                      
063800*-----------------------------------------------------                    
063900     WRITE FD-PRODUTON FROM                                               
064000                 WRK-TP-REGISTRO (WRK-IX-GRAVA-PRODUTO).                  
064100*-----------------------------------------------------                    
064200 4100-99-FIM.                                  EXIT.                      
064300*-----------------------------------------------------                    
064400                                                                          
064500*-----------------------------------------------------                    
064600 4200-GRAVAR-ESTOQUE-NOVO                   SECTION.                      
064700*-----------------------------------------------------                    
064800     WRITE FD-ESTOQUEN FROM                                               
064900                 WRK-TE-REGISTRO (WRK-IX-GRAVA-ESTOQUE).                  
065000*-----------------------------------------------------                    
065100 4200-99-FIM.                                  EXIT.                      
065200*-----------------------------------------------------                    
065300                                                                          
065400*-----------------------------------------------------                    
065500 5000-TESTAR-STATUS                         SECTION.                      
065600*-----------------------------------------------------                    
065700     PERFORM 5100-TESTARSTATUS-PRODUTOS.                                  
065800     PERFORM 5200-TESTARSTATUS-PRODUTON.                                  
065900     PERFORM 5300-TESTARSTATUS-ESTOQUES.                                  
066000     PERFORM 5400-TESTARSTATUS-ESTOQUEN.                                  
066100     PERFORM 5500-TESTARSTATUS-ESTTRAN.                                   
066200     PERFORM 5600-TESTARSTATUS-PEDIDOS.                                   
066300     PERFORM 5700-TESTARSTATUS-RESERVAS.                                  
066400*-----------------------------------------------------                    
066500 5000-99-FIM.                                  EXIT.                      
066600*-----------------------------------------------------                    
066700                                                                          
066800*-----------------------------------------------------                    
066900 5100-TESTARSTATUS-PRODUTOS                 SECTION.                      
067000*-----------------------------------------------------                    
067100     IF WRK-FS-PRODUTOS NOT EQUAL 00                                      
067200      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
067300      MOVE 'ERRO NO OPEN PRODUTOS' TO WRK-MENSAGEM                        
067400      MOVE '1000'                TO WRK-SECAO                             
067500      MOVE WRK-FS-PRODUTOS       TO WRK-STATUS                            
067600      PERFORM 9000-TRATAERROS                                             
067700     END-IF.                                                              
067800*-----------------------------------------------------                    
067900 5100-99-FIM.                                  EXIT.                      
068000*-----------------------------------------------------                    
068100                                                                          
068200*-----------------------------------------------------                    
068300 5200-TESTARSTATUS-PRODUTON                 SECTION.                      
068400*-----------------------------------------------------                    
068500     IF WRK-FS-PRODUTON NOT EQUAL 00                                      
068600      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
068700      MOVE 'ERRO NO OPEN PRODUTON' TO WRK-MENSAGEM                        
068800      MOVE '1000'                TO WRK-SECAO                             
068900      MOVE WRK-FS-PRODUTON       TO WRK-STATUS                            
069000      PERFORM 9000-TRATAERROS                                             
069100     END-IF.                                                              
069200*-----------------------------------------------------                    
069300 5200-99-FIM.                                  EXIT.                      
069400*-----------------------------------------------------                    
069500                                                                          
069600*-----------------------------------------------------                    
069700 5300-TESTARSTATUS-ESTOQUES                 SECTION.                      
069800*-----------------------------------------------------                    
069900     IF WRK-FS-ESTOQUES NOT EQUAL 00                                      
070000      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
070100      MOVE 'ERRO NO OPEN ESTOQUES' TO WRK-MENSAGEM                        
070200      MOVE '1000'                TO WRK-SECAO                             
070300      MOVE WRK-FS-ESTOQUES       TO WRK-STATUS                            
070400      PERFORM 9000-TRATAERROS                                             
070500     END-IF.                                                              
070600*-----------------------------------------------------                    
070700 5300-99-FIM.                                  EXIT.                      
070800*-----------------------------------------------------                    
070900                                                                          
071000*-----------------------------------------------------                    
071100 5400-TESTARSTATUS-ESTOQUEN                 SECTION.                      
071200*-----------------------------------------------------                    
071300     IF WRK-FS-ESTOQUEN NOT EQUAL 00                                      
071400      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
071500      MOVE 'ERRO NO OPEN ESTOQUEN' TO WRK-MENSAGEM                        
071600      MOVE '1000'                TO WRK-SECAO                             
071700      MOVE WRK-FS-ESTOQUEN       TO WRK-STATUS                            
071800      PERFORM 9000-TRATAERROS                                             
071900     END-IF.                                                              
072000*-----------------------------------------------------                    
072100 5400-99-FIM.                                  EXIT.                      
072200*-----------------------------------------------------                    
072300                                                                          
072400*-----------------------------------------------------                    
072500 5500-TESTARSTATUS-ESTTRAN                  SECTION.                      
072600*-----------------------------------------------------                    
072700     IF WRK-FS-ESTTRAN NOT EQUAL 00                                       
072800      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
072900      MOVE 'ERRO NO OPEN ESTTRAN' TO WRK-MENSAGEM                         
073000      MOVE '1000'                TO WRK-SECAO                             
073100      MOVE WRK-FS-ESTTRAN        TO WRK-STATUS                            
073200      PERFORM 9000-TRATAERROS                                             
073300     END-IF.                                                              
073400*-----------------------------------------------------                    
073500 5500-99-FIM.                                  EXIT.                      
073600*-----------------------------------------------------                    
073700                                                                          
073800*-----------------------------------------------------                    
073900 5600-TESTARSTATUS-PEDIDOS                  SECTION.                      
074000*-----------------------------------------------------                    
074100     IF WRK-FS-PEDIDOS NOT EQUAL 00                                       
074200      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
074300      MOVE 'ERRO NO OPEN PEDIDOS' TO WRK-MENSAGEM                         
074400      MOVE '1000'                TO WRK-SECAO                             
074500      MOVE WRK-FS-PEDIDOS        TO WRK-STATUS                            
074600      PERFORM 9000-TRATAERROS                                             
074700     END-IF.                                                              
074800*-----------------------------------------------------                    
074900 5600-99-FIM.                                  EXIT.                      
075000*-----------------------------------------------------                    
075100                                                                          
075200*-----------------------------------------------------                    
075300 5700-TESTARSTATUS-RESERVAS                 SECTION.                      
075400*-----------------------------------------------------                    
075500     IF WRK-FS-RESERVAS NOT EQUAL 00                                      
075600      MOVE 'STCBOOK'             TO WRK-PROGRAMA                          
075700      MOVE 'ERRO NO OPEN RESERVAS' TO WRK-MENSAGEM                        
075800      MOVE '1000'                TO WRK-SECAO                             
075900      MOVE WRK-FS-RESERVAS       TO WRK-STATUS                            
076000      PERFORM 9000-TRATAERROS                                             
076100     END-IF.                                                              
076200*-----------------------------------------------------                    
076300 5700-99-FIM.                                  EXIT.                      
076400*-----------------------------------------------------                    
076500                                                                          
076600*-----------------------------------------------------                    
076700 9000-TRATAERROS                            SECTION.                      
076800*-----------------------------------------------------                    
076900     CALL 'GRAVALOG' USING WRK-DADOS.                                     
077000     GOBACK.                                                              
077100*-----------------------------------------------------                    
077200 9000-99-FIM.                                  EXIT.                      
077300*-----------------------------------------------------                    
077400                                                                          
077500*-----------------------------------------------------                    
077600 9100-LOGAR-REJEICAO                        SECTION.                      
077700*-----------------------------------------------------                    
077800     CALL 'GRAVALOG' USING WRK-DADOS.                                     
077900     DISPLAY WRK-MENSAGEM-REJEITA.                                        
078000*-----------------------------------------------------                    
078100 9100-99-FIM.                                  EXIT.                      
078200*-----------------------------------------------------                    
