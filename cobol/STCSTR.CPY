000100*====================================================                     
000200*  BOOK    : STCSTR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO ARQUIVO DE ESTOQUE DO ARMAZEM                      
000700*            (STOCK-FILE). SEQUENCIAL, LRECL=70,                          
000800*            CLASSIFICADO POR STC-ST-PRODUTO-ID.                          
000900*----------------------------------------------------                     
001000*  HISTORICO DE ALTERACOES                                                
001100*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001200*  -------- ------ --------- ------------------------                     
001300*  11/06/86 VL     ---       VERSAO ORIGINAL (ESTOQUE DE                  
001400*                            COMPRAS).                                    
001500*  18/11/98 RSF    CH-0231   Y2K - REVISAO DE MASCARAS.                   
001600*  09/07/04 JCP    CH-0512   REESCRITO PARA O NOVO CLIENTE                
001700*                            SMART-HOME-TECH COMMERCE.                    
001800*  02/12/07 JCP    CH-0688   ACRESCENTADAS DIMENSOES                      
001900*                            (LARGURA/ALTURA/PROFUND).                    
002000*====================================================                     
002100 01  STC-ST-REGISTRO.                                                     
002200     05  STC-ST-CHAVE.                                                    
002300         10  STC-ST-PRODUTO-ID       PIC X(36).                           
002400     05  STC-ST-FRAGIL-GRUPO.                                             
002500         10  STC-ST-FRAGIL           PIC X(01).                           
002600             88  STC-ST-E-FRAGIL          VALUE 'Y'.                      
002700             88  STC-ST-NAO-E-FRAGIL      VALUE 'N'.                      
002800*        DIMENSOES PARA CALCULO DE VOLUME DO EMBARQUE                     
002900     05  STC-ST-DIMENSAO.                                                 
003000         10  STC-ST-LARGURA          PIC 9(03)V9(02).                     
003100         10  STC-ST-ALTURA           PIC 9(03)V9(02).                     
003200         10  STC-ST-PROFUNDIDADE     PIC 9(03)V9(02).                     
003300*        REDEFINE PARA SOMAR AS 3 DIMENSOES EM BLOCO                      
003400         10  STC-ST-DIMENSAO-BLOCO REDEFINES                              
003500                               STC-ST-DIMENSAO                            
003600                                     PIC 9(15).                           
003700     05  STC-ST-PESO                 PIC 9(04)V9(03).                     
003800     05  STC-ST-QTDE-GRUPO.                                               
003900         10  STC-ST-QTDE-DISPONIVEL  PIC 9(07).                           
004000     05  FILLER                      PIC X(04) VALUE SPACES.              
