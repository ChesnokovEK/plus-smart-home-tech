000100*====================================================                     
000200*  BOOK    : STCBKR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO ARQUIVO DE RESERVAS DE ESTOQUE                     
000700*            GERADO PELO PROGRAMA STCBOOK (BOOKING-                       
000800*            FILE), CONSUMIDO PELO STCDELV.                               
000900*----------------------------------------------------                     
001000*  HISTORICO DE ALTERACOES                                                
001100*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001200*  -------- ------ --------- ------------------------                     
001300*  09/07/04 JCP    CH-0512   VERSAO ORIGINAL.                             
001400*====================================================                     
001500 01  STC-BK-REGISTRO.                                                     
001600     05  STC-BK-CARRINHO-ID          PIC X(36).                           
001700     05  STC-BK-PEDIDO-ID            PIC X(36).                           
001800     05  STC-BK-EMBARQUE.                                                 
001900         10  STC-BK-PESO             PIC S9(07)V9(03).                    
002000         10  STC-BK-VOLUME           PIC S9(09)V9(03).                    
002100*        REDEFINE PARA IMPRESSAO SEM SINAL NO RELATORIO                   
002200         10  STC-BK-EMBARQUE-R REDEFINES                                  
002300                               STC-BK-EMBARQUE                            
002400                                     PIC 9(16)V9(06).                     
002500     05  STC-BK-FRAGIL               PIC X(01).                           
002600         88  STC-BK-TEM-FRAGIL           VALUE 'Y'.                       
002700         88  STC-BK-SEM-FRAGIL           VALUE 'N'.                       
002800     05  FILLER                      PIC X(08) VALUE SPACES.              
