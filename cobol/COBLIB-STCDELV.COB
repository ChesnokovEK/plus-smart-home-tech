000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.     STCDELV.                                                 
000500 AUTHOR.         VICTOR LEAL.                                             
000600 INSTALLATION.   FOURSYS.                                                 
000700 DATE-WRITTEN.   11/06/86.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.       USO RESTRITO - FOURSYS / SMART-HOME-TECH                 
001000                 COMMERCE. PROIBIDA A REPRODUCAO SEM                      
001100                 AUTORIZACAO DO CLIENTE.                                  
001200*===================================================*                     
001300*  AUTOR   : VICTOR LEAL                            *                     
001400*  EMPRESA : FOURSYS                                *                     
001500*  CLIENTE : SMART-HOME-TECH COMMERCE               *                     
001600*  OBJETIVO: TARIFACAO E ACOMPANHAMENTO DA ENTREGA  *                     
001700*            DO PEDIDO. A PARTIR DA RESERVA GRAVADA *                     
001800*            PELO STCBOOK E DO ENDERECO DE DESTINO  *                     
001900*            DO PEDIDO, CALCULA O CUSTO DO FRETE E  *                     
002000*            GRAVA A ENTREGA COM ESTADO INICIAL     *                     
002100*            CREATED. EM SEGUIDA APLICA OS EVENTOS  *                     
002200*            DE COLETA/SUCESSO/FALHA SOBRE O MESTRE *                     
002300*            DE ENTREGAS.                           *                     
002400*----------------------------------------------------                     
002500*  ARQUIVOS:                                        *                     
002600*  DDNAME              I/O           INCLUDE/BOOK   *                     
002700*  TARIFAS              I            STCTFR         *                     
002800*  RESERVAS             I            STCBKR         *                     
002900*  PEDIDOS              I            STCORR         *                     
003000*  ENTREGAS             I            STCDLR         *                     
003100*  ENTREGAN             O            STCDLR         *                     
003200*  ENTTRAN              I            -------        *                     
003300*===================================================*                     
003400*----------------------------------------------------                     
003500*  HISTORICO DE ALTERACOES                                                
003600*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
003700*  -------- ------ --------- ------------------------                     
003800*  11/06/86 VL     ---       VERSAO ORIGINAL. FRETE POR                   
003900*                            FAIXA FIXA DE PESO.                          
004000*  30/01/93 VL     ---       INCLUIDA TABELA DE ENDERE-                   
004100*                            COS COM MULTIPLICADOR.                       
004200*  18/11/98 RSF    CH-0231   Y2K - REVISAO DE MASCARAS.                   
004300*  09/07/04 JCP    CH-0512   REESCRITO PARA O NOVO                        
004400*                            CLIENTE SMART-HOME-TECH                      
004500*                            COMMERCE. FRETE PASSA A SER                  
004600*                            CALCULADO POR FORMULA COM                    
004700*                            TARIFAS PARAMETRIZAVEIS NO                   
004800*                            ARQUIVO STCTFR.                              
004900*  19/08/11 MFA    CH-0903   INCLUIDO CICLO DE VIDA DA                    
005000*                            ENTREGA (ENTTRAN TIPO                        
005100*                            P/S/F).                                      
005200*  05/03/15 MFA    CH-1077   MULTIPLICADOR DE ARMAZEM                     
005300*                            PASSA A SOMAR TODAS AS                       
005400*                            FAIXAS CUJA CHAVE E TRECHO                   
005500*                            DO ENDERECO DO ARMAZEM.                      
005600*====================================================                     
005700 ENVIRONMENT                               DIVISION.                      
005800*====================================================                     
005900 CONFIGURATION                             SECTION.                       
006000 SPECIAL-NAMES.                                                           
006100     CLASS CLASSE-EVENTO IS 'P' 'S' 'F'.                                  
006200 INPUT-OUTPUT                              SECTION.                       
006300 FILE-CONTROL.                                                            
006400     SELECT TARIFAS ASSIGN TO TARIFAS                                     
006500         FILE STATUS IS WRK-FS-TARIFAS.                                   
006600                                                                          
006700     SELECT RESERVAS ASSIGN TO RESERVAS                                   
006800         FILE STATUS IS WRK-FS-RESERVAS.                                  
006900                                                                          
007000     SELECT PEDIDOS ASSIGN TO PEDIDOS                                     
007100         FILE STATUS IS WRK-FS-PEDIDOS.                                   
007200                                                                          
007300     SELECT ENTREGAS ASSIGN TO ENTREGAS                                   
007400         FILE STATUS IS WRK-FS-ENTREGAS.                                  
007500                                                                          
007600     SELECT ENTREGAN ASSIGN TO ENTREGAN                                   
007700         FILE STATUS IS WRK-FS-ENTREGAN.                                  
007800                                                                          
007900     SELECT ENTTRAN ASSIGN TO ENTTRAN                                     
008000         FILE STATUS IS WRK-FS-ENTTRAN.                                   
008100*====================================================                     
008200 DATA                                      DIVISION.                      
008300*====================================================                     
008400*-----------------------------------------------------                    
008500 FILE                                      SECTION.                       
008600*-----------------------------------------------------                    
008700 FD TARIFAS                                                               
008800     RECORDING MODE IS F                                                  
008900     BLOCK CONTAINS 0 RECORDS.                                            
009000*-----------LRECL 523---------------------------------                    
009100     COPY STCTFR.                                                         
009200                                                                          
009300 FD RESERVAS                                                              
009400     RECORDING MODE IS F                                                  
009500     BLOCK CONTAINS 0 RECORDS.                                            
009600*-----------LRECL 103---------------------------------                    
009700     COPY STCBKR.                                                         
009800                                                                          
009900 FD PEDIDOS                                                               
010000     RECORDING MODE IS F                                                  
010100     BLOCK CONTAINS 0 RECORDS.                                            
010200*-----------LRECL 987---------------------------------                    
010300     COPY STCORR.                                                         
010400                                                                          
010500 FD ENTREGAS                                                              
010600     RECORDING MODE IS F                                                  
010700     BLOCK CONTAINS 0 RECORDS.                                            
010800*-----------LRECL 186---------------------------------                    
010900     COPY STCDLR.                                                         
011000                                                                          
011100 FD ENTREGAN                                                              
011200     RECORDING MODE IS F                                                  
011300     BLOCK CONTAINS 0 RECORDS.                                            
011400*-----------LRECL 186---------------------------------                    
011500     COPY STCDLR REPLACING ==STC-DL== BY ==STC-DN==.                      
011600                                                                          
011700 FD ENTTRAN                                                               
011800     RECORDING MODE IS F                                                  
011900     BLOCK CONTAINS 0 RECORDS.                                            
012000*-----------LRECL 55-----------------------------------                   
012100 01 FD-ENTTRAN.                                                           
012200    05 FD-EV-TIPO             PIC X(01).                                  
012300        88 FD-EV-COLETA           VALUE 'P'.                              
012400        88 FD-EV-SUCESSO          VALUE 'S'.                              
012500        88 FD-EV-FALHA            VALUE 'F'.                              
012600    05 FD-EV-ENTREGA-ID       PIC X(36).                                  
012700    05 FILLER                 PIC X(18).                                  
012800                                                                          
012900*-----------------------------------------------------                    
013000 WORKING-STORAGE                           SECTION.                       
013100*-----------------------------------------------------                    
013200     COPY '#GLOG'.                                                        
013300*-----------------------------------------------------                    
013400 01 FILLER PIC X(48) VALUE                                                
013500      '-------CONFIGURACAO FIXA DO ARMAZEM-----------'.                   
013600*-----------------------------------------------------                    
013700 01 WRK-ENDERECO-ARMAZEM.                                                 
013800    05 WRK-END-ARM-RUA        PIC X(30) VALUE                             
013900        'AVENIDA DO ARMAZEM CENTRAL, 1'.                                  
014000*-----------------------------------------------------                    
014100 01 FILLER PIC X(48) VALUE                                                
014200      '-------TABELA DE PEDIDOS-----------------------'.                  
014300*-----------------------------------------------------                    
014400 01 WRK-TABELA-PEDIDOS.                                                   
014500    05 WRK-QTDE-TAB-PEDIDOS   PIC 9(05) COMP.                             
014600    05 WRK-TAB-PEDIDO OCCURS 2000 TIMES                                   
014700                       INDEXED BY WRK-OIX.                                
014800       10 WRK-OP-REGISTRO.                                                
014900          15 WRK-OP-PEDIDO-ID        PIC X(36).                           
015000          15 WRK-OP-ENTREGA-ID       PIC X(36).                           
015100          15 WRK-OP-DEST-RUA         PIC X(30).                           
015200*        REDEFINE USADA PELA 2600-LOCALIZAR-PEDIDO PARA                   
015300*        COMPARAR SOMENTE A CHAVE                                         
015400       10 WRK-OP-REG-R REDEFINES WRK-OP-REGISTRO.                         
015500          15 WRK-OP-CHAVE        PIC X(36).                               
015600          15 FILLER              PIC X(66).                               
015700*-----------------------------------------------------                    
015800 01 FILLER PIC X(48) VALUE                                                
015900      '-------TABELA DO MESTRE DE ENTREGAS------------'.                  
016000*-----------------------------------------------------                    
016100 01 WRK-TABELA-ENTREGAS.                                                  
016200    05 WRK-QTDE-TAB-ENTREGAS  PIC 9(05) COMP.                             
016300    05 WRK-TAB-ENTREGA OCCURS 2000 TIMES                                  
016400                        INDEXED BY WRK-DIX.                               
016500       10 WRK-DL-REGISTRO.                                                
016600          15 STC-DL-ENTREGA-ID       PIC X(36).                           
016700          15 STC-DL-PEDIDO-ID        PIC X(36).                           
016800          15 STC-DL-ORIGEM-RUA       PIC X(30).                           
016900          15 STC-DL-DESTINO-RUA      PIC X(30).                           
017000          15 STC-DL-PESO             PIC S9(07)V9(03).                    
017100          15 STC-DL-VOLUME           PIC S9(09)V9(03).                    
017200          15 STC-DL-FRAGIL           PIC X(01).                           
017300          15 STC-DL-ESTADO           PIC X(12).                           
017400          15 STC-DL-CUSTO            PIC S9(07)V9(02).                    
017500          15 FILLER                  PIC X(10).                           
017600*        REDEFINE USADA PELA 3600-LOCALIZAR-ENTREGA PARA                  
017700*        COMPARAR SOMENTE A CHAVE                                         
017800       10 WRK-DL-REG-R REDEFINES WRK-DL-REGISTRO.                         
017900          15 WRK-DL-CHAVE        PIC X(36).                               
018000          15 FILLER              PIC X(150).                              
018100*-----------------------------------------------------                    
018200 01 FILLER PIC X(48) VALUE                                                
018300      '-------VARIAVEIS PARA LOCALIZACAO-------------'.                   
018400*-----------------------------------------------------                    
018500 77 WRK-POS-PEDIDO           PIC 9(05) COMP.                              
018600 77 WRK-POS-ENTREGA          PIC 9(05) COMP.                              
018700 77 WRK-ACHOU-PEDIDO         PIC X(01) VALUE 'N'.                         
018800     88 WRK-PEDIDO-ACHADO        VALUE 'S'.                               
018900     88 WRK-PEDIDO-NAO-ACHADO    VALUE 'N'.                               
019000 77 WRK-ACHOU-ENTREGA        PIC X(01) VALUE 'N'.                         
019100     88 WRK-ENTREGA-ACHADA      VALUE 'S'.                                
019200     88 WRK-ENTREGA-NAO-ACHADA  VALUE 'N'.                                
019300 77 WRK-CHAVE-ENTREGA         PIC X(36).                                  
019400*-----------------------------------------------------                    
019500 01 FILLER PIC X(48) VALUE                                                
019600      '-------VARIAVEIS PARA CALCULO DE FRETE---------'.                  
019700*-----------------------------------------------------                    
019800 77 WRK-MULT-ARMAZEM        PIC S9(03)V9(04).                             
019900 77 WRK-CUSTO-BASE          PIC S9(07)V9(04).                             
020000 77 WRK-ADIC-FRAGIL         PIC S9(07)V9(04).                             
020100 77 WRK-ADIC-PESO           PIC S9(07)V9(04).                             
020200 77 WRK-ADIC-VOLUME         PIC S9(07)V9(04).                             
020300 77 WRK-CUSTO-ETAPA         PIC S9(07)V9(04).                             
020400 77 WRK-ADIC-ENDERECO       PIC S9(07)V9(04).                             
020500 01 WRK-CUSTO-TOTAL-GRUPO.                                                
020600    05 WRK-CUSTO-TOTAL        PIC S9(07)V9(02).                           
020700*        REDEFINE PARA IMPRESSAO SEM SINAL NO LOG                         
020800    05 WRK-CUSTO-TOTAL-R REDEFINES WRK-CUSTO-TOTAL                        
020900                               PIC 9(09).                                 
021000 77 WRK-TAM-CHAVE           PIC 9(02) COMP.                               
021100 77 WRK-POS-INICIO          PIC 9(02) COMP.                               
021200 77 WRK-ACHOU-SUB           PIC X(01) VALUE 'N'.                          
021300*-----------------------------------------------------                    
021400 01 FILLER PIC X(48) VALUE                                                
021500      '-------VARIAVEIS PARA ACUMULACAO E CONTROLE---'.                   
021600*-----------------------------------------------------                    
021700 77 WRK-REGISLIDOS-PEDIDOS  PIC 9(05) COMP VALUE ZEROS.                   
021800 77 WRK-REGISLIDOS-ENTREGAS PIC 9(05) COMP VALUE ZEROS.                   
021900 77 WRK-REGISLIDOS-RESERVAS PIC 9(05) COMP VALUE ZEROS.                   
022000 77 WRK-REGISLIDOS-ENTTRAN  PIC 9(05) COMP VALUE ZEROS.                   
022100 77 WRK-REGIS-PLANEJADOS    PIC 9(05) COMP VALUE ZEROS.                   
022200 77 WRK-REGIS-REJEITADOS    PIC 9(05) COMP VALUE ZEROS.                   
022300 77 WRK-REGIS-EVENTOS-APLIC PIC 9(05) COMP VALUE ZEROS.                   
022400 77 WRK-REGIS-EVENTOS-REJEI PIC 9(05) COMP VALUE ZEROS.                   
022500 77 WRK-IX-GRAVA-ENTREGA    PIC 9(05) COMP.                               
022600*-----------------------------------------------------                    
022700 01 FILLER PIC X(48) VALUE                                                
022800      '-------VARIAVEIS PARA FILE STATUS-------------'.                   
022900*-----------------------------------------------------                    
023000 77 WRK-FS-TARIFAS          PIC 9(02).                                    
023100 77 WRK-FS-RESERVAS         PIC 9(02).                                    
023200 77 WRK-FS-PEDIDOS          PIC 9(02).                                    
023300 77 WRK-FS-ENTREGAS         PIC 9(02).                                    
023400 77 WRK-FS-ENTREGAN         PIC 9(02).                                    
023500 77 WRK-FS-ENTTRAN          PIC 9(02).                                    
023600*-----------------------------------------------------                    
023700 01 FILLER PIC X(48) VALUE                                                
023800      '-------VARIAVEIS PARA MENSAGEM-----------------'.                  
023900*-----------------------------------------------------                    
024000 77 WRK-MENSAGEM-FIM        PIC X(21) VALUE                               
024100     'FIM DO PROCESSAMENTO.'.                                             
024200 77 WRK-MENSAGEM-REJEITA    PIC X(40) VALUE                               
024300     'TRANSACAO REJEITADA - VER LOG DE ERROS.'.                           
024400*====================================================                     
024500 PROCEDURE                                 DIVISION.                      
024600*====================================================                     
024700*-----------------------------------------------------                    
024800 0000-PRINCIPAL                             SECTION.                      
024900*-----------------------------------------------------                    
025000     PERFORM 1000-INICIALIZAR.                                            
025100     PERFORM 2000-PROCESSAR-RESERVAS                                      
025200         UNTIL WRK-FS-RESERVAS EQUAL 10.                                  
025300     PERFORM 3000-PROCESSAR-EVENTOS                                       
025400         UNTIL WRK-FS-ENTTRAN EQUAL 10.                                   
025500     PERFORM 4000-FINALIZAR.                                              
025600     STOP RUN.                                                            
025700*-----------------------------------------------------                    
025800 0000-99-FIM.                                  EXIT.                      
025900*-----------------------------------------------------                    
026000                                                                          
026100*-----------------------------------------------------                    
026200 1000-INICIALIZAR                           SECTION.                      
026300*-----------------------------------------------------                    
026400     OPEN INPUT TARIFAS RESERVAS PEDIDOS ENTREGAS ENTTRAN                 
026500          OUTPUT ENTREGAN.                                                
026600     PERFORM 6000-TESTAR-STATUS.                                          
026700     READ TARIFAS.                                                        
026800     PERFORM 1100-CARREGAR-PEDIDOS.                                       
026900     PERFORM 1200-CARREGAR-ENTREGAS.                                      
027000     READ RESERVAS.                                                       
027100     ADD 1 TO WRK-REGISLIDOS-RESERVAS.                                    
027200     READ ENTTRAN.                                                        
027300     ADD 1 TO WRK-REGISLIDOS-ENTTRAN.                                     
027400*-----------------------------------------------------                    
027500 1000-99-FIM.                                  EXIT.                      
027600*-----------------------------------------------------                    
027700                                                                          
027800*-----------------------------------------------------                    
027900 1100-CARREGAR-PEDIDOS                      SECTION.                      
028000*-----------------------------------------------------                    
028100     MOVE ZEROS TO WRK-QTDE-TAB-PEDIDOS.                                  
028200     READ PEDIDOS.                                                        
028300     PERFORM 1150-CARREGAR-PEDIDO-UM                                      
028400         UNTIL WRK-FS-PEDIDOS EQUAL 10.                                   
028500*-----------------------------------------------------                    
028600 1100-99-FIM.                                  EXIT.                      
028700*-----------------------------------------------------                    
028800                                                                          
028900*-----------------------------------------------------                    
029000 1150-CARREGAR-PEDIDO-UM                    SECTION.                      
029100*-----------------------------------------------------                    
029200     ADD 1 TO WRK-QTDE-TAB-PEDIDOS.                                       
029300     ADD 1 TO WRK-REGISLIDOS-PEDIDOS.                                     
029400     SET WRK-OIX TO WRK-QTDE-TAB-PEDIDOS.                                 
029500     MOVE STC-OR-PEDIDO-ID  TO WRK-OP-PEDIDO-ID (WRK-OIX).                
029600     MOVE STC-OR-ENTREGA-ID TO WRK-OP-ENTREGA-ID (WRK-OIX).               
029700     MOVE STC-OR-DEST-RUA   TO WRK-OP-DEST-RUA (WRK-OIX).                 
029800     READ PEDIDOS.                                                        
029900*-----------------------------------------------------                    
030000 1150-99-FIM.                                  EXIT.                      
030100*-----------------------------------------------------                    
030200                                                                          
030300*-----------------------------------------------------                    
030400 1200-CARREGAR-ENTREGAS                     SECTION.                      
030500*-----------------------------------------------------                    
030600     MOVE ZEROS TO WRK-QTDE-TAB-ENTREGAS.                                 
030700     READ ENTREGAS.                                                       
030800     PERFORM 1250-CARREGAR-ENTREGA-UM                                     
030900         UNTIL WRK-FS-ENTREGAS EQUAL 10.                                  
031000*-----------------------------------------------------                    
031100 1200-99-FIM.                                  EXIT.                      
031200*-----------------------------------------------------                    
031300                                                                          
031400*-----------------------------------------------------                    
031500 1250-CARREGAR-ENTREGA-UM                   SECTION.                      
031600*-----------------------------------------------------                    
031700     ADD 1 TO WRK-QTDE-TAB-ENTREGAS.                                      
031800     ADD 1 TO WRK-REGISLIDOS-ENTREGAS.                                    
031900     SET WRK-DIX TO WRK-QTDE-TAB-ENTREGAS.                                
032000     MOVE FD-ENTREGAS TO WRK-DL-REGISTRO (WRK-DIX).                       
032100     READ ENTREGAS.                                                       
032200*-----------------------------------------------------                    
032300 1250-99-FIM.                                  EXIT.                      
032400*-----------------------------------------------------                    
032500                                                                          
032600*-----------------------------------------------------                    
032700 2000-PROCESSAR-RESERVAS                    SECTION.                      
032800*-----------------------------------------------------                    
032900     PERFORM 2600-LOCALIZAR-PEDIDO.                                       
033000     IF WRK-PEDIDO-NAO-ACHADO                                             
033100      ADD 1 TO WRK-REGIS-REJEITADOS                                       
033200      MOVE 'STCDELV'                TO WRK-PROGRAMA                       
033300      MOVE '2000'                   TO WRK-SECAO                          
033400      MOVE 'PEDIDO NAO ENCONTRADO PARA A RESERVA'                         
033500                                     TO WRK-MENSAGEM                      
033600      MOVE '  '                     TO WRK-STATUS                         
033700      PERFORM 9100-LOGAR-REJEICAO                                         
033800     ELSE                                                                 
033900      MOVE WRK-OP-ENTREGA-ID (WRK-POS-PEDIDO) TO                          
034000                                       WRK-CHAVE-ENTREGA                  
034100      PERFORM 3600-LOCALIZAR-ENTREGA                                      
034200      IF WRK-ENTREGA-ACHADA                                               
034300       ADD 1 TO WRK-REGIS-REJEITADOS                                      
034400       MOVE 'STCDELV'               TO WRK-PROGRAMA                       
034500       MOVE '2000'                  TO WRK-SECAO                          
034600       MOVE 'ENTREGA JA PLANEJADA PARA ESTA RESERVA'                      
034700                                     TO WRK-MENSAGEM                      
034800       MOVE '  '                    TO WRK-STATUS                         
034900       PERFORM 9100-LOGAR-REJEICAO                                        
035000      ELSE                                                                
035100       PERFORM 2100-PLANEJAR-ENTREGA                                      
035200      END-IF                                                              
035300     END-IF.                                                              
035400     READ RESERVAS                                                        
035500         AT END                                                           
035600          MOVE HIGH-VALUES TO STC-BK-PEDIDO-ID                            
035700     END-READ.                                                            
035800     ADD 1 TO WRK-REGISLIDOS-RESERVAS.                                    
035900*-----------------------------------------------------                    
036000 2000-99-FIM.                                  EXIT.                      
036100*-----------------------------------------------------                    
036200                                                                          
036300*-----------------------------------------------------                    
036400 2100-PLANEJAR-ENTREGA                      SECTION.                      
036500*-----------------------------------------------------                    
036600     ADD 1 TO WRK-QTDE-TAB-ENTREGAS.                                      
036700     SET WRK-DIX TO WRK-QTDE-TAB-ENTREGAS.                                
036800     MOVE SPACES TO WRK-DL-REGISTRO (WRK-DIX).                            
036900     MOVE WRK-OP-ENTREGA-ID (WRK-POS-PEDIDO) TO                           
037000                                STC-DL-ENTREGA-ID (WRK-DIX).              
037100     MOVE STC-BK-PEDIDO-ID   TO STC-DL-PEDIDO-ID (WRK-DIX).               
037200     MOVE WRK-END-ARM-RUA    TO                                           
037300                                STC-DL-ORIGEM-RUA (WRK-DIX).              
037400     MOVE WRK-OP-DEST-RUA (WRK-POS-PEDIDO) TO                             
037500                                STC-DL-DESTINO-RUA (WRK-DIX).             
037600     MOVE STC-BK-PESO        TO STC-DL-PESO (WRK-DIX).                    
037700     MOVE STC-BK-VOLUME      TO STC-DL-VOLUME (WRK-DIX).                  
037800     MOVE STC-BK-FRAGIL      TO STC-DL-FRAGIL (WRK-DIX).                  
037900     MOVE 'CREATED     '     TO STC-DL-ESTADO (WRK-DIX).                  
038000     SET WRK-POS-ENTREGA TO WRK-DIX.                                      
038100     PERFORM 2300-CALCULAR-FRETE.                                         
038200     MOVE WRK-CUSTO-TOTAL    TO STC-DL-CUSTO (WRK-DIX).                   
038300     ADD 1 TO WRK-REGIS-PLANEJADOS.                                       
038400*-----------------------------------------------------                    
038500 2100-99-FIM.                                  EXIT.                      
038600*-----------------------------------------------------                    
038700                                                                          
038800*-----------------------------------------------------                    
038900 2300-CALCULAR-FRETE                        SECTION.                      
039000*-----------------------------------------------------                    
039100     MOVE ZEROS TO WRK-MULT-ARMAZEM.                                      
039200     PERFORM 2310-SOMAR-MULT-ARMAZEM                                      
039300         VARYING STC-TF-IX FROM 1 BY 1                                    
039400         UNTIL STC-TF-IX GREATER STC-TF-QTDE-ARMAZENS.                    
039500     COMPUTE WRK-CUSTO-BASE =                                             
039600             STC-TF-TAXA-BASE * WRK-MULT-ARMAZEM +                        
039700             STC-TF-TAXA-BASE.                                            
039800     IF STC-DL-FRAGIL (WRK-POS-ENTREGA) EQUAL 'Y'                         
039900      COMPUTE WRK-ADIC-FRAGIL =                                           
040000              WRK-CUSTO-BASE * STC-TF-MULT-FRAGIL                         
040100     ELSE                                                                 
040200      MOVE ZEROS TO WRK-ADIC-FRAGIL                                       
040300     END-IF.                                                              
040400     COMPUTE WRK-ADIC-PESO =                                              
040500             STC-DL-PESO (WRK-POS-ENTREGA) *                              
040600             STC-TF-MULT-PESO.                                            
040700     COMPUTE WRK-ADIC-VOLUME =                                            
040800             STC-DL-VOLUME (WRK-POS-ENTREGA) *                            
040900             STC-TF-MULT-VOLUME.                                          
041000     COMPUTE WRK-CUSTO-ETAPA =                                            
041100             WRK-CUSTO-BASE + WRK-ADIC-FRAGIL +                           
041200             WRK-ADIC-PESO + WRK-ADIC-VOLUME.                             
041300     IF STC-DL-DESTINO-RUA (WRK-POS-ENTREGA) EQUAL                        
041400        WRK-END-ARM-RUA                                                   
041500      MOVE ZEROS TO WRK-ADIC-ENDERECO                                     
041600     ELSE                                                                 
041700      COMPUTE WRK-ADIC-ENDERECO =                                         
041800              WRK-CUSTO-ETAPA * STC-TF-MULT-ENDERECO                      
041900     END-IF.                                                              
042000     COMPUTE WRK-CUSTO-TOTAL ROUNDED =                                    
042100             WRK-CUSTO-ETAPA + WRK-ADIC-ENDERECO.                         
042200*-----------------------------------------------------                    
042300 2300-99-FIM.                                  EXIT.                      
042400*-----------------------------------------------------                    
042500                                                                          
042600*-----------------------------------------------------                    
042700 2310-SOMAR-MULT-ARMAZEM                    SECTION.                      
042800*-----------------------------------------------------                    
042900     PERFORM 2320-CALCULAR-TAMANHO-CHAVE.                                 
043000     MOVE 'N' TO WRK-ACHOU-SUB.                                           
043100     IF WRK-TAM-CHAVE GREATER ZEROS                                       
043200      PERFORM 2330-VERIFICAR-POSICAO-UM                                   
043300          VARYING WRK-POS-INICIO FROM 1 BY 1                              
043400          UNTIL WRK-POS-INICIO GREATER                                    
043500                     (31 - WRK-TAM-CHAVE)                                 
043600             OR WRK-ACHOU-SUB EQUAL 'S'                                   
043700      IF WRK-ACHOU-SUB EQUAL 'S'                                          
043800       ADD STC-TF-ARM-MULT (STC-TF-IX) TO                                 
043900                                     WRK-MULT-ARMAZEM                     
044000      END-IF                                                              
044100     END-IF.                                                              
044200*-----------------------------------------------------                    
044300 2310-99-FIM.                                  EXIT.                      
044400*-----------------------------------------------------                    
044500                                                                          
044600*-----------------------------------------------------                    
044700 2320-CALCULAR-TAMANHO-CHAVE                SECTION.                      
044800*-----------------------------------------------------                    
044900     MOVE 30 TO WRK-TAM-CHAVE.                                            
045000     PERFORM 2325-REDUZIR-TAMANHO                                         
045100         UNTIL WRK-TAM-CHAVE EQUAL ZEROS                                  
045200            OR STC-TF-ARM-CHAVE (STC-TF-IX)                               
045300                        (WRK-TAM-CHAVE:1) NOT EQUAL SPACE.                
045400*-----------------------------------------------------                    
045500 2320-99-FIM.                                  EXIT.                      
045600*-----------------------------------------------------                    
045700                                                                          
045800*-----------------------------------------------------                    
045900 2325-REDUZIR-TAMANHO                       SECTION.                      
046000*-----------------------------------------------------                    
046100     SUBTRACT 1 FROM WRK-TAM-CHAVE.                                       
046200*-----------------------------------------------------                    
046300 2325-99-FIM.                                  EXIT.                      
046400*-----------------------------------------------------                    
046500                                                                          
046600*-----------------------------------------------------                    
046700 2330-VERIFICAR-POSICAO-UM                  SECTION.                      
046800*-----------------------------------------------------                    
046900     IF WRK-END-ARM-RUA (WRK-POS-INICIO:WRK-TAM-CHAVE)                    
047000        EQUAL                                                             
047100        STC-TF-ARM-CHAVE (STC-TF-IX) (1:WRK-TAM-CHAVE)                    
047200      MOVE 'S' TO WRK-ACHOU-SUB                                           
047300     END-IF.                                                              
047400*-----------------------------------------------------                    
047500 2330-99-FIM.                                  EXIT.                      
047600*-----------------------------------------------------                    
047700                                                                          
047800*-----------------------------------------------------                    
047900 2600-LOCALIZAR-PEDIDO                      SECTION.                      
048000*-----------------------------------------------------                    
048100     MOVE 'N' TO WRK-ACHOU-PEDIDO.                                        
048200     MOVE ZEROS TO WRK-POS-PEDIDO.                                        
048300     PERFORM 2650-COMPARAR-PEDIDO-UM                                      
048400         VARYING WRK-OIX FROM 1 BY 1                                      
048500         UNTIL WRK-OIX GREATER WRK-QTDE-TAB-PEDIDOS                       
048600            OR WRK-PEDIDO-ACHADO.                                         
048700*-----------------------------------------------------                    
048800 2600-99-FIM.                                  EXIT.                      
048900*-----------------------------------------------------                    
049000                                                                          
049100*-----------------------------------------------------                    
049200 2650-COMPARAR-PEDIDO-UM                    SECTION.                      
049300*-----------------------------------------------------                    
049400     IF WRK-OP-CHAVE (WRK-OIX) EQUAL STC-BK-PEDIDO-ID                     
049500      MOVE 'S' TO WRK-ACHOU-PEDIDO                                        
049600      SET WRK-POS-PEDIDO TO WRK-OIX                                       
049700     END-IF.                                                              
049800*-----------------------------------------------------                    
049900 2650-99-FIM.                                  EXIT.                      
050000*-----------------------------------------------------                    
050100                                                                          
050200*-----------------------------------------------------                    
050300 3000-PROCESSAR-EVENTOS                     SECTION.                      
050400*-----------------------------------------------------                    
050500     MOVE FD-EV-ENTREGA-ID TO WRK-CHAVE-ENTREGA.                          
050600     PERFORM 3600-LOCALIZAR-ENTREGA.                                      
050700     IF WRK-ENTREGA-NAO-ACHADA                                            
050800      ADD 1 TO WRK-REGIS-EVENTOS-REJEI                                    
050900      MOVE 'STCDELV'                TO WRK-PROGRAMA                       
051000      MOVE '3000'                   TO WRK-SECAO                          
051100      MOVE 'ENTREGA NAO ENCONTRADA PARA O EVENTO'                         
051200                                     TO WRK-MENSAGEM                      
051300      MOVE '  '                     TO WRK-STATUS                         
051400      PERFORM 9100-LOGAR-REJEICAO                                         
051500     ELSE                                                                 
051600      EVALUATE TRUE                                                       
051700       WHEN FD-EV-COLETA                                                  
051800        MOVE 'IN_DELIVERY '                                               
051900                    TO STC-DL-ESTADO (WRK-POS-ENTREGA)                    
052000       WHEN FD-EV-SUCESSO                                                 
052100        MOVE 'DELIVERED   '                                               
052200                    TO STC-DL-ESTADO (WRK-POS-ENTREGA)                    
052300       WHEN FD-EV-FALHA                                                   
052400        MOVE 'FAILED      '                                               
052500                    TO STC-DL-ESTADO (WRK-POS-ENTREGA)                    
052600       WHEN OTHER                                                         
052700        ADD 1 TO WRK-REGIS-EVENTOS-REJEI                                  
052800        MOVE 'STCDELV'              TO WRK-PROGRAMA                       
052900        MOVE '3000'                 TO WRK-SECAO                          
053000        MOVE 'TIPO DE EVENTO DE ENTREGA INVALIDO'                         
053100                                     TO WRK-MENSAGEM                      
053200        MOVE '  '                   TO WRK-STATUS                         
053300        PERFORM 9100-LOGAR-REJEICAO                                       
053400      END-EVALUATE                                                        
053500      ADD 1 TO WRK-REGIS-EVENTOS-APLIC                                    
053600     END-IF.                                                              
053700     READ ENTTRAN                                                         
053800         AT END                                                           
053900          MOVE HIGH-VALUES TO FD-EV-ENTREGA-ID                            
054000     END-READ.                                                            
054100     ADD 1 TO WRK-REGISLIDOS-ENTTRAN.                                     
054200*-----------------------------------------------------                    
054300 3000-99-FIM.                                  EXIT.                      
054400*-----------------------------------------------------                    
054500                                                                          
054600*-----------------------------------------------------                    
054700 3600-LOCALIZAR-ENTREGA                     SECTION.                      
054800*-----------------------------------------------------                    
054900     MOVE 'N' TO WRK-ACHOU-ENTREGA.                                       
055000     MOVE ZEROS TO WRK-POS-ENTREGA.                                       
055100     PERFORM 3650-COMPARAR-ENTREGA-UM                                     
055200         VARYING WRK-DIX FROM 1 BY 1                                      
055300         UNTIL WRK-DIX GREATER WRK-QTDE-TAB-ENTREGAS                      
055400            OR WRK-ENTREGA-ACHADA.                                        
055500*-----------------------------------------------------                    
055600 3600-99-FIM.                                  EXIT.                      
055700*-----------------------------------------------------                    
055800                                                                          
055900*-----------------------------------------------------                    
056000 3650-COMPARAR-ENTREGA-UM                   SECTION.                      
056100*-----------------------------------------------------                    
056200     IF WRK-DL-CHAVE (WRK-DIX) EQUAL WRK-CHAVE-ENTREGA                    
056300      MOVE 'S' TO WRK-ACHOU-ENTREGA                                       
056400      SET WRK-POS-ENTREGA TO WRK-DIX                                      
056500     END-IF.                                                              
056600*-----------------------------------------------------                    
056700 3650-99-FIM.                                  EXIT.                      
056800*-----------------------------------------------------                    
056900                                                                          
057000*-----------------------------------------------------                    
057100 4000-FINALIZAR                             SECTION.                      
057200*-----------------------------------------------------                    
057300     PERFORM 4100-GRAVAR-ENTREGA-NOVA                                     
057400         VARYING WRK-IX-GRAVA-ENTREGA FROM 1 BY 1                         
057500         UNTIL WRK-IX-GRAVA-ENTREGA GREATER                               
057600               WRK-QTDE-TAB-ENTREGAS.                                     
057700     CLOSE TARIFAS RESERVAS PEDIDOS ENTREGAS ENTREGAN                     
057800           ENTTRAN.                                                       
057900     DISPLAY 'PEDIDOS LIDOS            :'                                 
058000              WRK-REGISLIDOS-PEDIDOS.                                     
058100     DISPLAY 'ENTREGAS LIDAS           :'                                 
058200              WRK-REGISLIDOS-ENTREGAS.                                    
058300     DISPLAY 'RESERVAS LIDAS           :'                                 
058400              WRK-REGISLIDOS-RESERVAS.                                    
058500     DISPLAY 'ENTREGAS PLANEJADAS      :'                                 
058600              WRK-REGIS-PLANEJADOS.                                       
058700     DISPLAY 'RESERVAS REJEITADAS      :'                                 
058800              WRK-REGIS-REJEITADOS.                                       
058900     DISPLAY 'EVENTOS DE ENTREGA LIDOS :'                                 
059000              WRK-REGISLIDOS-ENTTRAN.                                     
059100     DISPLAY 'EVENTOS APLICADOS        :'                                 
059200              WRK-REGIS-EVENTOS-APLIC.                                    
059300     DISPLAY 'EVENTOS REJEITADOS       :'                                 
059400              WRK-REGIS-EVENTOS-REJEI.                                    
059500     DISPLAY WRK-MENSAGEM-FIM.                                            
059600*-----------------------------------------------------                    
059700 4000-99-FIM.                                  EXIT.                      
059800*-----------------------------------------------------                    
059900                                                                          
060000*-----------------------------------------------------                    
060100 4100-GRAVAR-ENTREGA-NOVA                   SECTION.                      
060200*-----------------------------------------------------                    
060300     WRITE FD-ENTREGAN FROM                                               
060400                 WRK-DL-REGISTRO (WRK-IX-GRAVA-ENTREGA).                  
060500*-----------------------------------------------------                    
060600 4100-99-FIM.                                  EXIT.                      
060700*-----------------------------------------------------                    
060800                                                                          
060900*-----------------------------------------------------                    
061000 6000-TESTAR-STATUS                         SECTION.                      
061100*-----------------------------------------------------                    
061200     PERFORM 6100-TESTARSTATUS-TARIFAS.                                   
061300     PERFORM 6200-TESTARSTATUS-RESERVAS.                                  
061400     PERFORM 6300-TESTARSTATUS-PEDIDOS.                                   
061500     PERFORM 6400-TESTARSTATUS-ENTREGAS.                                  
061600     PERFORM 6500-TESTARSTATUS-ENTREGAN.                                  
061700     PERFORM 6600-TESTARSTATUS-ENTTRAN.                                   
061800*-----------------------------------------------------                    
061900 6000-99-FIM.                                  EXIT.                      
062000*-----------------------------------------------------                    
062100                                                                          
062200*-----------------------------------------------------                    
062300 6100-TESTARSTATUS-TARIFAS                  SECTION.                      
062400*-----------------------------------------------------                    
062500     IF WRK-FS-TARIFAS NOT EQUAL 00                                       
062600      MOVE 'STCDELV'             TO WRK-PROGRAMA                          
062700      MOVE 'ERRO NO OPEN TARIFAS' TO WRK-MENSAGEM                         
062800      MOVE '1000'                TO WRK-SECAO                             
062900      MOVE WRK-FS-TARIFAS        TO WRK-STATUS                            
063000      PERFORM 9000-TRATAERROS                                             
063100     END-IF.                                                              
063200*-----------------------------------------------------                    
063300 6100-99-FIM.                                  EXIT.                      
063400*-----------------------------------------------------                    
063500                                                                          
063600*-----------------------------------------------------                    
063700 6200-TESTARSTATUS-RESERVAS                 SECTION.                      
063800*-----------------------------------------------------                    
063900     IF WRK-FS-RESERVAS NOT EQUAL 00                                      
064000      MOVE 'STCDELV'             TO WRK-PROGRAMA                          
064100      MOVE 'ERRO NO OPEN RESERVAS' TO WRK-MENSAGEM                        
064200      MOVE '1000'                TO WRK-SECAO                             
064300      MOVE WRK-FS-RESERVAS       TO WRK-STATUS                            
064400      PERFORM 9000-TRATAERROS                                             
064500     END-IF.                                                              
064600*-----------------------------------------------------                    
064700 6200-99-FIM.                                  EXIT.                      
064800*-----------------------------------------------------                    
064900                                                                          
065000*-----------------------------------------------------                    
065100 6300-TESTARSTATUS-PEDIDOS                  SECTION.                      
065200*-----------------------------------------------------                    
065300     IF WRK-FS-PEDIDOS NOT EQUAL 00                                       
065400      MOVE 'STCDELV'             TO WRK-PROGRAMA                          
065500      MOVE 'ERRO NO OPEN PEDIDOS' TO WRK-MENSAGEM                         
065600      MOVE '1000'                TO WRK-SECAO                             
065700      MOVE WRK-FS-PEDIDOS        TO WRK-STATUS                            
065800      PERFORM 9000-TRATAERROS                                             
065900     END-IF.                                                              
066000*-----------------------------------------------------                    
066100 6300-99-FIM.                                  EXIT.                      
066200*-----------------------------------------------------                    
066300                                                                          
066400*-----------------------------------------------------                    
066500 6400-TESTARSTATUS-ENTREGAS                 SECTION.                      
066600*-----------------------------------------------------                    
066700     IF WRK-FS-ENTREGAS NOT EQUAL 00                                      
066800      MOVE 'STCDELV'             TO WRK-PROGRAMA                          
066900      MOVE 'ERRO NO OPEN ENTREGAS' TO WRK-MENSAGEM                        
067000      MOVE '1000'                TO WRK-SECAO                             
067100      MOVE WRK-FS-ENTREGAS       TO WRK-STATUS                            
067200      PERFORM 9000-TRATAERROS                                             
067300     END-IF.                                                              
067400*-----------------------------------------------------                    
067500 6400-99-FIM.                                  EXIT.                      
067600*-----------------------------------------------------                    
067700                                                                          
067800*-----------------------------------------------------                    
067900 6500-TESTARSTATUS-ENTREGAN                 SECTION.                      
068000*-----------------------------------------------------                    
068100     IF WRK-FS-ENTREGAN NOT EQUAL 00                                      
068200      MOVE 'STCDELV'             TO WRK-PROGRAMA                          
068300      MOVE 'ERRO NO OPEN ENTREGAN' TO WRK-MENSAGEM                        
068400      MOVE '1000'                TO WRK-SECAO                             
068500      MOVE WRK-FS-ENTREGAN       TO WRK-STATUS                            
068600      PERFORM 9000-TRATAERROS                                             
068700     END-IF.                                                              
068800*-----------------------------------------------------                    
068900 6500-99-FIM.                                  EXIT.                      
069000*-----------------------------------------------------                    
069100                                                                          
069200*-----------------------------------------------------                    
069300 6600-TESTARSTATUS-ENTTRAN                  SECTION.                      
069400*-----------------------------------------------------                    
069500     IF WRK-FS-ENTTRAN NOT EQUAL 00                                       
069600      MOVE 'STCDELV'             TO WRK-PROGRAMA                          
069700      MOVE 'ERRO NO OPEN ENTTRAN' TO WRK-MENSAGEM                         
069800      MOVE '1000'                TO WRK-SECAO                             
069900      MOVE WRK-FS-ENTTRAN        TO WRK-STATUS                            
070000      PERFORM 9000-TRATAERROS                                             
070100     END-IF.                                                              
070200*-----------------------------------------------------                    
070300 6600-99-FIM.                                  EXIT.                      
070400*-----------------------------------------------------                    
070500                                                                          
070600*-----------------------------------------------------                    
070700 9000-TRATAERROS                            SECTION.                      
070800*-----------------------------------------------------                    
070900     CALL 'GRAVALOG' USING WRK-DADOS.                                     
071000     GOBACK.                                                              
071100*-----------------------------------------------------                    
071200 9000-99-FIM.                                  EXIT.                      
071300*-----------------------------------------------------                    
071400                                                                          
071500*-----------------------------------------------------                    
071600 9100-LOGAR-REJEICAO                        SECTION.                      
071700*-----------------------------------------------------                    
071800     CALL 'GRAVALOG' USING WRK-DADOS.                                     
071900     DISPLAY WRK-MENSAGEM-REJEITA.                                        
072000*-----------------------------------------------------                    
072100 9100-99-FIM.                                  EXIT.                      
072200*-----------------------------------------------------                    
