000100*====================================================                     
000200*  BOOK    : #GLOG                                                        
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  OBJETIVO: AREA DE TRABALHO PADRAO PARA REGISTRO DE                     
000600*            ERROS DE PROCESSAMENTO (CALL 'GRAVALOG').                    
000700*            TODO PROGRAMA BATCH DA BIBLIOTECA COBLIB                     
000800*            QUE ABRE ARQUIVO DEVE DAR COPY NESTE BOOK.                   
000900*----------------------------------------------------                     
001000*  HISTORICO DE ALTERACOES                                                
001100*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001200*  -------- ------ --------- ------------------------                     
001300*  15/03/85 VL     ---       VERSAO ORIGINAL.                             
001400*  22/09/91 VL     ---       INCLUIDO WRK-SECAO PARA                      
001500*                            LOCALIZAR O PARAGRAFO QUE                    
001600*                            ACUSOU O ERRO.                               
001700*  04/02/99 RSF    CH-0231   AMPLIADO WRK-MENSAGEM PARA                   
001800*                            40 POSICOES (Y2K CLEANUP).                   
001900*====================================================                     
002000 01  WRK-DADOS.                                                           
002100     05  WRK-PROGRAMA        PIC X(08)  VALUE SPACES.                     
002200     05  WRK-SECAO           PIC X(04)  VALUE SPACES.                     
002300     05  WRK-MENSAGEM        PIC X(40)  VALUE SPACES.                     
002400     05  WRK-STATUS          PIC X(02)  VALUE SPACES.                     
002500     05  FILLER              PIC X(20)  VALUE SPACES.                     
