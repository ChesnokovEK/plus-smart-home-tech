000100*====================================================                     
000200*  BOOK    : STCTFR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO ARQUIVO DE TARIFAS DE FRETE                        
000700*            (TARIFF-FILE): TAXAS BASE E TABELA DE                        
000800*            MULTIPLICADORES POR TRECHO DO ENDERECO                       
000900*            DO ARMAZEM. REGISTRO UNICO POR LOTE.                         
001000*----------------------------------------------------                     
001100*  HISTORICO DE ALTERACOES                                                
001200*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001300*  -------- ------ --------- ------------------------                     
001400*  09/07/04 JCP    CH-0512   VERSAO ORIGINAL.                             
001500*  19/08/11 MFA    CH-0903   TABELA DE MULTIPLICADORES                    
001600*                            DE ARMAZEM AMPLIADA PARA                     
001700*                            15 POSICOES.                                 
001800*====================================================                     
001900 01  STC-TF-REGISTRO.                                                     
002000     05  STC-TF-TAXAS.                                                    
002100         10  STC-TF-TAXA-BASE        PIC S9(05)V9(02).                    
002200         10  STC-TF-MULT-FRAGIL      PIC S9(01)V9(02).                    
002300         10  STC-TF-MULT-PESO        PIC S9(01)V9(02).                    
002400         10  STC-TF-MULT-VOLUME      PIC S9(01)V9(02).                    
002500         10  STC-TF-MULT-ENDERECO    PIC S9(01)V9(02).                    
002600*        REDEFINE DAS 5 TAXAS PARA EDICAO EM RELATORIO                    
002700     05  STC-TF-TAXAS-R REDEFINES STC-TF-TAXAS                            
002800                               PIC 9(09)V9(10).                           
002900     05  STC-TF-QTDE-ARMAZENS        PIC 9(02).                           
003000     05  STC-TF-ARMAZENS OCCURS 15 TIMES                                  
003100                        INDEXED BY STC-TF-IX.                             
003200         10  STC-TF-ARM-CHAVE        PIC X(30).                           
003300         10  STC-TF-ARM-MULT         PIC S9(01)V9(02).                    
003400     05  FILLER                      PIC X(07) VALUE SPACES.              
