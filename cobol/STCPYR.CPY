000100*====================================================                     
000200*  BOOK    : STCPYR                                                       
000300*  AUTOR   : VICTOR LEAL                                                  
000400*  EMPRESA : FOURSYS                                                      
000500*  CLIENTE : SMART-HOME-TECH COMMERCE                                     
000600*  OBJETIVO: LAYOUT DO ARQUIVO DE PAGAMENTOS (PAYMENT-                    
000700*            FILE) GERADO PELO STCPAY.                                    
000800*----------------------------------------------------                     
000900*  HISTORICO DE ALTERACOES                                                
001000*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
001100*  -------- ------ --------- ------------------------                     
001200*  09/07/04 JCP    CH-0512   VERSAO ORIGINAL.                             
001300*====================================================                     
001400 01  STC-PY-REGISTRO.                                                     
001500     05  STC-PY-CHAVE.                                                    
001600         10  STC-PY-PAGAMENTO-ID     PIC X(36).                           
001700     05  STC-PY-PEDIDO-ID            PIC X(36).                           
001800     05  STC-PY-VALORES.                                                  
001900         10  STC-PY-TOTAL-PRODUTO    PIC S9(09)V9(02).                    
002000         10  STC-PY-TOTAL-FRETE      PIC S9(07)V9(02).                    
002100         10  STC-PY-TOTAL-PAGO       PIC S9(09)V9(02).                    
002200*        REDEFINE PARA CONFERENCIA DE DIGITOS EM BLOCO                    
002300     05  STC-PY-VALORES-R REDEFINES                                       
002400                       STC-PY-VALORES                                     
002500                             PIC 9(31).                                   
002600     05  STC-PY-ESTADO               PIC X(08).                           
002700         88  STC-PY-PENDENTE             VALUE 'PENDING '.                
002800         88  STC-PY-APROVADO             VALUE 'SUCCESS '.                
002900         88  STC-PY-RECUSADO             VALUE 'FAILED  '.                
003000     05  FILLER                      PIC X(12) VALUE SPACES.              
