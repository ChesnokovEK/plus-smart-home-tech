000100*====================================================                     
000200 IDENTIFICATION                            DIVISION.                      
000300*====================================================                     
000400 PROGRAM-ID.     STCCAT.                                                  
000500 AUTHOR.         VICTOR LEAL.                                             
000600 INSTALLATION.   FOURSYS.                                                 
000700 DATE-WRITTEN.   11/06/86.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.       USO RESTRITO - FOURSYS / SMART-HOME-TECH                 
001000                 COMMERCE. PROIBIDA A REPRODUCAO SEM                      
001100                 AUTORIZACAO DO CLIENTE.                                  
001200*===================================================*                     
001300*  AUTOR   : VICTOR LEAL                            *                     
001400*  EMPRESA : FOURSYS                                *                     
001500*  CLIENTE : SMART-HOME-TECH COMMERCE               *                     
001600*  OBJETIVO: MANUTENCAO DO CATALOGO DE PRODUTOS     *                     
001700*            (PRODUCT-MASTER) A PARTIR DAS TRANSA-  *                     
001800*            COES DE CRIACAO, REMOCAO, ATUALIZACAO  *                     
001900*            DE CADASTRO, MUDANCA DE ESTADO DE      *                     
002000*            QUANTIDADE EM ESTOQUE E LISTAGEM DE    *                     
002100*            PRODUTOS POR CATEGORIA.                *                     
002200*----------------------------------------------------                     
002300*  ARQUIVOS:                                        *                     
002400*  DDNAME              I/O           INCLUDE/BOOK   *                     
002500*  PRODUTOS             I            STCPMR         *                     
002600*  PRODUTON             O            STCPMR         *                     
002700*  CATTRAN              I            -------        *                     
002800*  CATLIST              O            -------        *                     
002900*===================================================*                     
003000*----------------------------------------------------                     
003100*  HISTORICO DE ALTERACOES                                                
003200*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
003300*  -------- ------ --------- ------------------------                     
003400*  11/06/86 VL     ---       VERSAO ORIGINAL. CADASTRO                    
003500*                            DE PRODUTOS DE COMPRAS.                      
003600*  30/01/93 VL     ---       INCLUSAO DE CATEGORIA E                      
003700*                            RATING NO CADASTRO.                          
003800*  18/11/98 RSF    CH-0231   Y2K - REVISAO GERAL DAS                      
003900*                            MASCARAS DE DATA DO PRO-                     
004000*                            GRAMA. SEM CAMPO AAMMDD.                     
004100*  09/07/04 JCP    CH-0512   REESCRITO PARA O NOVO                        
004200*                            CLIENTE SMART-HOME-TECH                      
004300*                            COMMERCE. CADASTRO PASSA                     
004400*                            A SER MANTIDO POR TRANSA-                    
004500*                            COES (CATTRAN) EM VEZ DE                     
004600*                            DIGITACAO DIRETA. INCLUI-                    
004700*                            DAS ROTINAS CREATE, REMO-                    
004800*                            VE, ATUALIZA E MUDA-EST.                     
004900*  02/12/07 JCP    CH-0688   INCLUIDA LISTAGEM DE                         
005000*                            PRODUTOS POR CATEGORIA                       
005100*                            (CATLIST) NO FINAL DO JOB.                   
005200*  19/08/11 MFA    CH-0903   CORRIGIDA REGRA DE ACEITE                    
005300*                            NA ATUALIZACAO DE PRECO -                    
005400*                            SO ACEITA VALOR MAIOR OU                     
005500*                            IGUAL A 1,00.                                
005600*  07/02/14 MFA    CH-1042   TRANSACAO SET-QUANTITY-ST                    
005700*                            PASSA A VALIDAR OS 88-NI-                    
005800*                            VEIS DE ESTADO DE ESTOQUE.                   
005900*  22/09/15 MFA    CH-1098   CORRIGIDA A COMPARACAO DO                    
006000*                            PRECO NA ATUALIZACAO - O                     
006100*                            TESTE COMPARAVA O CAMPO                      
006200*                            COM PONTO DECIMAL (S9(07)                    
006300*                            V9(02)) CONTRA O LITERAL                     
006400*                            100, O QUE EXIGIA 100,00                     
006500*                            EM VEZ DE 1,00. PASSA A                      
006600*                            COMPARAR A REDEFINICAO SEM                   
006700*                            PONTO (FD-CT-PRECO-N).                       
006800*                            INCLUIDO TAMBEM O CAMPO                      
006900*                            FD-CT-NOVO-EST-PRODUTO NA                    
007000*                            TRANSACAO DE ATUALIZACAO,                    
007100*                            PERMITINDO DEACTIVATE/                       
007200*                            ACTIVE DO PRODUTO.                           
007300*====================================================                     
007400 ENVIRONMENT                               DIVISION.                      
007500*====================================================                     
007600 CONFIGURATION                             SECTION.                       
007700 SPECIAL-NAMES.                                                           
007800     CLASS CLASSE-TRANSACAO IS 'C' 'R' 'U' 'S' 'L'.                       
007900 INPUT-OUTPUT                              SECTION.                       
008000 FILE-CONTROL.                                                            
008100     SELECT PRODUTOS ASSIGN TO PRODUTOS                                   
008200         FILE STATUS IS WRK-FS-PRODUTOS.                                  
008300                                                                          
008400     SELECT PRODUTON ASSIGN TO PRODUTON                                   
008500         FILE STATUS IS WRK-FS-PRODUTON.                                  
008600                                                                          
008700     SELECT CATTRAN ASSIGN TO CATTRAN                                     
008800         FILE STATUS IS WRK-FS-CATTRAN.                                   
008900                                                                          
009000     SELECT CATLIST ASSIGN TO CATLIST                                     
009100         FILE STATUS IS WRK-FS-CATLIST.                                   
009200*====================================================                     
009300 DATA                                      DIVISION.                      
009400*====================================================                     
009500*-----------------------------------------------------                    
009600 FILE                                      SECTION.                       
009700*-----------------------------------------------------                    
009800 FD PRODUTOS                                                              
009900     RECORDING MODE IS F                                                  
010000     BLOCK CONTAINS 0 RECORDS.                                            
010100*-----------LRECL 218---------------------------------                    
010200     COPY STCPMR.                                                         
010300                                                                          
010400 FD PRODUTON                                                              
010500     RECORDING MODE IS F                                                  
010600     BLOCK CONTAINS 0 RECORDS.                                            
010700*-----------LRECL 218---------------------------------                    
010800     COPY STCPMR REPLACING ==STC-PM== BY ==STC-PN==.                      
010900                                                                          
011000 FD CATTRAN                                                               
011100     RECORDING MODE IS F                                                  
011200     BLOCK CONTAINS 0 RECORDS.                                            
011300*-----------LRECL 218---------------------------------                    
011400 01 FD-CATTRAN.                                                           
011500    05 FD-CT-TIPO             PIC X(01).                                  
011600        88 FD-CT-CRIAR            VALUE 'C'.                              
011700        88 FD-CT-REMOVER          VALUE 'R'.                              
011800        88 FD-CT-ATUALIZAR        VALUE 'U'.                              
011900        88 FD-CT-MUDA-ESTADO      VALUE 'S'.                              
012000        88 FD-CT-LISTAR           VALUE 'L'.                              
012100    05 FD-CT-PRODUTO-ID       PIC X(36).                                  
012200    05 FD-CT-NOME             PIC X(40).                                  
012300    05 FD-CT-DESCRICAO        PIC X(60).                                  
012400    05 FD-CT-IMAGEM           PIC X(40).                                  
012500    05 FD-CT-RATING           PIC 9(01)V9(01).                            
012600*        REDEFINE PARA VALIDACAO NUMERICA DO RATING                       
012700    05 FD-CT-RATING-R REDEFINES FD-CT-RATING                              
012800                               PIC 9(02).                                 
012900    05 FD-CT-CATEGORIA        PIC X(10).                                  
013000    05 FD-CT-PRECO            PIC S9(07)V9(02).                           
013100*        REDEFINE PARA VALIDACAO DA FAIXA MINIMA DE PRECO                 
013200    05 FD-CT-PRECO-N REDEFINES FD-CT-PRECO                                
013300                               PIC S9(09).                                
013400    05 FD-CT-NOVO-ESTADO      PIC X(06).                                  
013500    05 FD-CT-NOVO-EST-PRODUTO PIC X(10).                                  
013600    05 FILLER                 PIC X(04).                                  
013700                                                                          
013800 FD CATLIST                                                               
013900     RECORDING MODE IS F                                                  
014000     BLOCK CONTAINS 0 RECORDS.                                            
014100*-----------LRECL 92-----------------------------------                   
014200 01 FD-CATLIST                PIC X(92).                                  
014300*-----------------------------------------------------                    
014400 WORKING-STORAGE                           SECTION.                       
014500*-----------------------------------------------------                    
014600     COPY '#GLOG'.                                                        
014700*-----------------------------------------------------                    
014800 01 FILLER PIC X(48) VALUE                                                
014900      '-------TABELA DO MESTRE EM MEMORIA-----------'.                    
015000*-----------------------------------------------------                    
015100 01 WRK-TABELA-PRODUTOS.                                                  
015200    05 WRK-QTDE-TABELA        PIC 9(05) COMP.                             
015300    05 WRK-TAB-PRODUTO OCCURS 2000 TIMES                                  
015400                        INDEXED BY WRK-IX.                                
015500       10 WRK-TAB-REGISTRO.                                               
015600          15 STC-PM-PRODUTO-ID       PIC X(36).                           
015700          15 STC-PM-NOME             PIC X(40).                           
015800          15 STC-PM-DESCRICAO        PIC X(60).                           
015900          15 STC-PM-IMAGEM           PIC X(40).                           
016000          15 STC-PM-EST-QTDE         PIC X(06).                           
016100          15 STC-PM-EST-PRODUTO      PIC X(10).                           
016200          15 STC-PM-RATING           PIC 9(01)V9(01).                     
016300          15 STC-PM-CATEGORIA        PIC X(10).                           
016400          15 STC-PM-PRECO            PIC S9(07)V9(02).                    
016500          15 FILLER                  PIC X(05).                           
016600*        REDEFINE USADA PELA 2600-LOCALIZAR-PRODUTO PARA                  
016700*        COMPARAR SOMENTE A CHAVE, SEM MONTAR O GRUPO                     
016800       10 WRK-TAB-REG-R REDEFINES WRK-TAB-REGISTRO.                       
016900          15 WRK-TAB-CHAVE       PIC X(36).                               
017000          15 FILLER              PIC X(182).                              
017100*-----------------------------------------------------                    
017200 01 FILLER PIC X(48) VALUE                                                
017300      '-------VARIAVEIS PARA LOCALIZACAO-------------'.                   
017400*-----------------------------------------------------                    
017500 77 WRK-POSICAO-ACHADA      PIC 9(05) COMP.                               
017600 77 WRK-ACHOU                PIC X(01) VALUE 'N'.                         
017700     88 WRK-PRODUTO-ACHADO       VALUE 'S'.                               
017800     88 WRK-PRODUTO-NAO-ACHADO   VALUE 'N'.                               
017900*-----------------------------------------------------                    
018000 01 FILLER PIC X(48) VALUE                                                
018100      '-------VARIAVEIS PARA LISTAGEM POR CATEGORIA--'.                   
018200*-----------------------------------------------------                    
018300 01 WRK-LINHA-CATLIST.                                                    
018400    05 WRK-LC-PRODUTO-ID      PIC X(36).                                  
018500    05 FILLER                 PIC X(02) VALUE SPACES.                     
018600    05 WRK-LC-NOME            PIC X(40).                                  
018700    05 FILLER                 PIC X(02) VALUE SPACES.                     
018800    05 WRK-LC-CATEGORIA       PIC X(10).                                  
018900    05 FILLER                 PIC X(02) VALUE SPACES.                     
019000*-----------------------------------------------------                    
019100 01 FILLER PIC X(48) VALUE                                                
019200      '-------VARIAVEIS PARA ACUMULACAO OU OPERACAO--'.                   
019300*-----------------------------------------------------                    
019400 77 WRK-REGISLIDOS-MESTRE   PIC 9(05) COMP VALUE ZEROS.                   
019500 77 WRK-REGISLIDOS-TRANS    PIC 9(05) COMP VALUE ZEROS.                   
019600 77 WRK-REGIS-CRIADOS       PIC 9(05) COMP VALUE ZEROS.                   
019700 77 WRK-REGIS-REMOVIDOS     PIC 9(05) COMP VALUE ZEROS.                   
019800 77 WRK-REGIS-ATUALIZADOS   PIC 9(05) COMP VALUE ZEROS.                   
019900 77 WRK-REGIS-MUDA-ESTADO   PIC 9(05) COMP VALUE ZEROS.                   
020000 77 WRK-REGIS-REJEITADOS    PIC 9(05) COMP VALUE ZEROS.                   
020100 77 WRK-IX-GRAVA            PIC 9(05) COMP.                               
020200*-----------------------------------------------------                    
020300 01 FILLER PIC X(48) VALUE                                                
020400      '-------VARIAVEIS PARA FILE STATUS-------------'.                   
020500*-----------------------------------------------------                    
020600 77 WRK-FS-PRODUTOS         PIC 9(02).                                    
020700 77 WRK-FS-PRODUTON         PIC 9(02).                                    
020800 77 WRK-FS-CATTRAN          PIC 9(02).                                    
020900 77 WRK-FS-CATLIST          PIC 9(02).                                    
021000*-----------------------------------------------------                    
021100 01 FILLER PIC X(48) VALUE                                                
021200      '-------VARIAVEIS PARA MENSAGEM-----------------'.                  
021300*-----------------------------------------------------                    
021400 77 WRK-MENSAGEM-FIM        PIC X(21) VALUE                               
021500     'FIM DO PROCESSAMENTO.'.                                             
021600 77 WRK-MENSAGEM-REJEITA    PIC X(40) VALUE                               
021700     'TRANSACAO REJEITADA - VER LOG DE ERROS.'.                           
021800*====================================================                     
021900 PROCEDURE                                 DIVISION.                      
022000*====================================================                     
022100*-----------------------------------------------------                    
022200 0000-PRINCIPAL                             SECTION.                      
022300*-----------------------------------------------------                    
022400     PERFORM 1000-INICIALIZAR.                                            
022500     PERFORM 2000-PROCESSAR UNTIL WRK-FS-CATTRAN                          
022600                 EQUAL 10.                                                
022700     PERFORM 3000-FINALIZAR.                                              
022800     STOP RUN.                                                            
022900*-----------------------------------------------------                    
023000 0000-99-FIM.                                  EXIT.                      
023100*-----------------------------------------------------                    
023200                                                                          
023300*-----------------------------------------------------                    
023400 1000-INICIALIZAR                           SECTION.                      
023500*-----------------------------------------------------                    
023600     OPEN INPUT PRODUTOS CATTRAN                                          
023700          OUTPUT PRODUTON CATLIST.                                        
023800     PERFORM 4000-TESTAR-STATUS.                                          
023900     PERFORM 1100-CARREGAR-MESTRE.                                        
024000     READ CATTRAN.                                                        
024100     ADD 1 TO WRK-REGISLIDOS-TRANS.                                       
024200*-----------------------------------------------------                    
024300 1000-99-FIM.                                  EXIT.                      
024400*-----------------------------------------------------                    
024500                                                                          
024600*-----------------------------------------------------                    
024700 1100-CARREGAR-MESTRE                       SECTION.                      
024800*-----------------------------------------------------                    
024900     MOVE ZEROS TO WRK-QTDE-TABELA.                                       
025000     READ PRODUTOS.                                                       
025100     PERFORM 1150-CARREGAR-UM                                             
025200         UNTIL WRK-FS-PRODUTOS EQUAL 10.                                  
025300*-----------------------------------------------------                    
025400 1100-99-FIM.                                  EXIT.                      
025500*-----------------------------------------------------                    
025600                                                                          
025700*-----------------------------------------------------                    
025800 1150-CARREGAR-UM                           SECTION.                      
025900*-----------------------------------------------------                    
026000     ADD 1 TO WRK-QTDE-TABELA.                                            
026100     ADD 1 TO WRK-REGISLIDOS-MESTRE.                                      
026200     SET WRK-IX TO WRK-QTDE-TABELA.                                       
026300     MOVE FD-PRODUTOS TO WRK-TAB-REGISTRO (WRK-IX).                       
026400     READ PRODUTOS.                                                       
026500*-----------------------------------------------------                    
026600 1150-99-FIM.                                  EXIT.                      
026700*-----------------------------------------------------                    
026800                                                                          
026900*-----------------------------------------------------                    
027000 2000-PROCESSAR                             SECTION.                      
027100*-----------------------------------------------------                    
027200     EVALUATE TRUE                                                        
027300      WHEN FD-CT-CRIAR                                                    
027400       PERFORM 2100-CRIAR                                                 
027500      WHEN FD-CT-REMOVER                                                  
027600       PERFORM 2200-REMOVER                                               
027700      WHEN FD-CT-ATUALIZAR                                                
027800       PERFORM 2300-ATUALIZAR                                             
027900      WHEN FD-CT-MUDA-ESTADO                                              
028000       PERFORM 2400-MUDAR-ESTADO                                          
028100      WHEN FD-CT-LISTAR                                                   
028200       PERFORM 2500-LISTAR-CATEGORIA                                      
028300      WHEN OTHER                                                          
028400       ADD 1 TO WRK-REGIS-REJEITADOS                                      
028500       MOVE 'STCCAT'             TO WRK-PROGRAMA                          
028600       MOVE '2000'                TO WRK-SECAO                            
028700       MOVE 'TIPO DE TRANSACAO INVALIDO'                                  
028800                                  TO WRK-MENSAGEM                         
028900       MOVE '  '                 TO WRK-STATUS                            
029000       PERFORM 9100-LOGAR-REJEICAO                                        
029100     END-EVALUATE.                                                        
029200     READ CATTRAN                                                         
029300         AT END                                                           
029400          MOVE HIGH-VALUES TO FD-CT-PRODUTO-ID                            
029500     END-READ.                                                            
029600     ADD 1 TO WRK-REGISLIDOS-TRANS.                                       
029700*-----------------------------------------------------                    
029800 2000-99-FIM.                                  EXIT.                      
029900*-----------------------------------------------------                    
030000                                                                          
030100*-----------------------------------------------------                    
030200 2100-CRIAR                                 SECTION.                      
030300*-----------------------------------------------------                    
030400     PERFORM 2600-LOCALIZAR-PRODUTO.                                      
030500     IF WRK-PRODUTO-ACHADO                                                
030600      ADD 1 TO WRK-REGIS-REJEITADOS                                       
030700      MOVE 'STCCAT'                TO WRK-PROGRAMA                        
030800      MOVE '2100'                  TO WRK-SECAO                           
030900      MOVE 'PRODUTO JA CADASTRADO NO CATALOGO'                            
031000                                    TO WRK-MENSAGEM                       
031100      MOVE '  '                    TO WRK-STATUS                          
031200      PERFORM 9100-LOGAR-REJEICAO                                         
031300     ELSE                                                                 
031400      ADD 1 TO WRK-QTDE-TABELA                                            
031500      SET WRK-IX TO WRK-QTDE-TABELA                                       
031600      MOVE SPACES TO WRK-TAB-REGISTRO (WRK-IX)                            
031700      MOVE FD-CT-PRODUTO-ID   TO                                          
031800                    STC-PM-PRODUTO-ID (WRK-IX)                            
031900      MOVE FD-CT-NOME         TO STC-PM-NOME (WRK-IX)                     
032000      MOVE FD-CT-DESCRICAO    TO                                          
032100                    STC-PM-DESCRICAO (WRK-IX)                             
032200      MOVE FD-CT-IMAGEM       TO                                          
032300                    STC-PM-IMAGEM (WRK-IX)                                
032400      MOVE FD-CT-RATING       TO STC-PM-RATING (WRK-IX)                   
032500      MOVE FD-CT-CATEGORIA    TO                                          
032600                    STC-PM-CATEGORIA (WRK-IX)                             
032700      MOVE FD-CT-PRECO        TO STC-PM-PRECO (WRK-IX)                    
032800      MOVE 'ENDED '           TO                                          
032900                    STC-PM-EST-QTDE (WRK-IX)                              
033000      MOVE 'ACTIVE    '       TO                                          
033100                    STC-PM-EST-PRODUTO (WRK-IX)                           
033200      ADD 1 TO WRK-REGIS-CRIADOS                                          
033300     END-IF.                                                              
033400*-----------------------------------------------------                    
033500 2100-99-FIM.                                  EXIT.                      
033600*-----------------------------------------------------                    
033700                                                                          
033800*-----------------------------------------------------                    
033900 2200-REMOVER                               SECTION.                      
034000*-----------------------------------------------------                    
034100     PERFORM 2600-LOCALIZAR-PRODUTO.                                      
034200     IF WRK-PRODUTO-NAO-ACHADO                                            
034300      ADD 1 TO WRK-REGIS-REJEITADOS                                       
034400      MOVE 'STCCAT'                TO WRK-PROGRAMA                        
034500      MOVE '2200'                  TO WRK-SECAO                           
034600      MOVE 'PRODUTO INEXISTENTE PARA REMOVER'                             
034700                                    TO WRK-MENSAGEM                       
034800      MOVE '  '                    TO WRK-STATUS                          
034900      PERFORM 9100-LOGAR-REJEICAO                                         
035000     ELSE                                                                 
035100      MOVE WRK-TAB-REGISTRO (WRK-QTDE-TABELA) TO                          
035200                    WRK-TAB-REGISTRO (WRK-POSICAO-ACHADA)                 
035300      SUBTRACT 1 FROM WRK-QTDE-TABELA                                     
035400      ADD 1 TO WRK-REGIS-REMOVIDOS                                        
035500     END-IF.                                                              
035600*-----------------------------------------------------                    
035700 2200-99-FIM.                                  EXIT.                      
035800*-----------------------------------------------------                    
035900                                                                          
036000*-----------------------------------------------------                    
036100 2300-ATUALIZAR                             SECTION.                      
036200*-----------------------------------------------------                    
036300     PERFORM 2600-LOCALIZAR-PRODUTO.                                      
036400     IF WRK-PRODUTO-NAO-ACHADO                                            
036500      ADD 1 TO WRK-REGIS-REJEITADOS                                       
036600      MOVE 'STCCAT'                TO WRK-PROGRAMA                        
036700      MOVE '2300'                  TO WRK-SECAO                           
036800      MOVE 'PRODUTO INEXISTENTE PARA ATUALIZAR'                           
036900                                    TO WRK-MENSAGEM                       
037000      MOVE '  '                    TO WRK-STATUS                          
037100      PERFORM 9100-LOGAR-REJEICAO                                         
037200     ELSE                                                                 
037300*        SO ALTERA OS CAMPOS INFORMADOS NA TRANSACAO -                    
037400*        CAMPO EM BRANCO OU ZERO MANTEM O VALOR ATUAL                     
037500      IF FD-CT-NOME NOT EQUAL SPACES                                      
037600       MOVE FD-CT-NOME      TO                                            
037700                     STC-PM-NOME (WRK-POSICAO-ACHADA)                     
037800      END-IF                                                              
037900      IF FD-CT-DESCRICAO NOT EQUAL SPACES                                 
038000       MOVE FD-CT-DESCRICAO TO                                            
038100                     STC-PM-DESCRICAO (WRK-POSICAO-ACHADA)                
038200      END-IF                                                              
038300      IF FD-CT-IMAGEM NOT EQUAL SPACES                                    
038400       MOVE FD-CT-IMAGEM    TO                                            
038500                     STC-PM-IMAGEM (WRK-POSICAO-ACHADA)                   
038600      END-IF                                                              
038700      IF FD-CT-RATING GREATER THAN ZEROS                                  
038800       MOVE FD-CT-RATING    TO                                            
038900                     STC-PM-RATING (WRK-POSICAO-ACHADA)                   
039000      END-IF                                                              
039100      IF FD-CT-CATEGORIA NOT EQUAL SPACES                                 
039200       MOVE FD-CT-CATEGORIA TO                                            
039300                     STC-PM-CATEGORIA (WRK-POSICAO-ACHADA)                
039400      END-IF                                                              
039500      IF FD-CT-PRECO-N GREATER THAN OR EQUAL 100                          
039600       MOVE FD-CT-PRECO     TO                                            
039700                     STC-PM-PRECO (WRK-POSICAO-ACHADA)                    
039800      END-IF                                                              
039900      IF FD-CT-NOVO-EST-PRODUTO NOT EQUAL SPACES                          
040000       MOVE FD-CT-NOVO-EST-PRODUTO TO                                     
040100                     STC-PM-EST-PRODUTO (WRK-POSICAO-ACHADA)              
040200      END-IF                                                              
040300      ADD 1 TO WRK-REGIS-ATUALIZADOS                                      
040400     END-IF.                                                              
040500*-----------------------------------------------------                    
040600 2300-99-FIM.                                  EXIT.                      
040700*-----------------------------------------------------                    
040800                                                                          
040900*-----------------------------------------------------                    
041000 2400-MUDAR-ESTADO                          SECTION.                      
041100*-----------------------------------------------------                    
041200     PERFORM 2600-LOCALIZAR-PRODUTO.                                      
041300     IF WRK-PRODUTO-NAO-ACHADO                                            
041400      ADD 1 TO WRK-REGIS-REJEITADOS                                       
041500      MOVE 'STCCAT'                TO WRK-PROGRAMA                        
041600      MOVE '2400'                  TO WRK-SECAO                           
041700      MOVE 'PRODUTO INEXISTENTE PARA MUDAR ESTADO'                        
041800                                    TO WRK-MENSAGEM                       
041900      MOVE '  '                    TO WRK-STATUS                          
042000      PERFORM 9100-LOGAR-REJEICAO                                         
042100     ELSE                                                                 
042200      IF FD-CT-NOVO-ESTADO EQUAL 'ENDED ' OR                              
042300         FD-CT-NOVO-ESTADO EQUAL 'FEW   ' OR                              
042400         FD-CT-NOVO-ESTADO EQUAL 'ENOUGH' OR                              
042500         FD-CT-NOVO-ESTADO EQUAL 'MANY  '                                 
042600       MOVE FD-CT-NOVO-ESTADO TO                                          
042700                     STC-PM-EST-QTDE (WRK-POSICAO-ACHADA)                 
042800       ADD 1 TO WRK-REGIS-MUDA-ESTADO                                     
042900      ELSE                                                                
043000       ADD 1 TO WRK-REGIS-REJEITADOS                                      
043100       MOVE 'STCCAT'               TO WRK-PROGRAMA                        
043200       MOVE '2400'                 TO WRK-SECAO                           
043300       MOVE 'ESTADO DE QUANTIDADE INVALIDO'                               
043400                                    TO WRK-MENSAGEM                       
043500       MOVE '  '                   TO WRK-STATUS                          
043600       PERFORM 9100-LOGAR-REJEICAO                                        
043700      END-IF                                                              
043800     END-IF.                                                              
043900*-----------------------------------------------------                    
044000 2400-99-FIM.                                  EXIT.                      
044100*-----------------------------------------------------                    
044200                                                                          
044300*-----------------------------------------------------                    
044400 2500-LISTAR-CATEGORIA                      SECTION.                      
044500*-----------------------------------------------------                    
044600     MOVE SPACES TO WRK-LINHA-CATLIST.                                    
044700     PERFORM 2550-LISTAR-UM                                               
044800         VARYING WRK-IX FROM 1 BY 1                                       
044900         UNTIL WRK-IX GREATER WRK-QTDE-TABELA.                            
045000*-----------------------------------------------------                    
045100 2500-99-FIM.                                  EXIT.                      
045200*-----------------------------------------------------                    
045300                                                                          
045400*-----------------------------------------------------                    
045500 2550-LISTAR-UM                             SECTION.                      
045600*-----------------------------------------------------                    
045700     IF STC-PM-CATEGORIA (WRK-IX) EQUAL                                   
045800        FD-CT-CATEGORIA                                                   
045900      MOVE STC-PM-PRODUTO-ID (WRK-IX) TO                                  
046000                        WRK-LC-PRODUTO-ID                                 
046100      MOVE STC-PM-NOME (WRK-IX)       TO WRK-LC-NOME                      
046200      MOVE STC-PM-CATEGORIA (WRK-IX)  TO                                  
046300                        WRK-LC-CATEGORIA                                  
046400      WRITE FD-CATLIST FROM WRK-LINHA-CATLIST                             
046500     END-IF.                                                              
046600*-----------------------------------------------------                    
046700 2550-99-FIM.                                  EXIT.                      
046800*-----------------------------------------------------                    
046900                                                                          
047000*-----------------------------------------------------                    
047100 2600-LOCALIZAR-PRODUTO                     SECTION.                      
047200*-----------------------------------------------------                    
047300     MOVE 'N' TO WRK-ACHOU.                                               
047400     MOVE ZEROS TO WRK-POSICAO-ACHADA.                                    
047500     PERFORM 2650-COMPARAR-UM                                             
047600         VARYING WRK-IX FROM 1 BY 1                                       
047700         UNTIL WRK-IX GREATER WRK-QTDE-TABELA                             
047800            OR WRK-PRODUTO-ACHADO.                                        
047900*-----------------------------------------------------                    
048000 2600-99-FIM.                                  EXIT.                      
048100*-----------------------------------------------------                    
048200                                                                          
048300*-----------------------------------------------------                    
048400 2650-COMPARAR-UM                           SECTION.                      
048500*-----------------------------------------------------                    
048600     IF WRK-TAB-CHAVE (WRK-IX) EQUAL FD-CT-PRODUTO-ID                     
048700      MOVE 'S' TO WRK-ACHOU                                               
048800      SET WRK-POSICAO-ACHADA TO WRK-IX                                    
048900     END-IF.                                                              
049000*-----------------------------------------------------                    
049100 2650-99-FIM.                                  EXIT.                      
049200*-----------------------------------------------------                    
049300                                                                          
049400*-----------------------------------------------------                    
049500 3000-FINALIZAR                             SECTION.                      
049600*-----------------------------------------------------                    
049700     PERFORM 3100-GRAVAR-MESTRE-NOVO                                      
049800         VARYING WRK-IX-GRAVA FROM 1 BY 1                                 
049900         UNTIL WRK-IX-GRAVA GREATER WRK-QTDE-TABELA.                      
050000     CLOSE PRODUTOS PRODUTON CATTRAN CATLIST.                             
050100     DISPLAY 'REGISTROS LIDOS  MESTRE  :'                                 
050200              WRK-REGISLIDOS-MESTRE.                                      
050300     DISPLAY 'REGISTROS LIDOS  TRANSAC :'                                 
050400              WRK-REGISLIDOS-TRANS.                                       
050500     DISPLAY 'PRODUTOS CRIADOS         :' WRK-REGIS-CRIADOS.              
050600     DISPLAY 'PRODUTOS REMOVIDOS       :'                                 
050700              WRK-REGIS-REMOVIDOS.                                        
050800     DISPLAY 'PRODUTOS ATUALIZADOS     :'                                 
050900              WRK-REGIS-ATUALIZADOS.                                      
051000     DISPLAY 'MUDANCAS DE ESTADO       :'                                 
051100              WRK-REGIS-MUDA-ESTADO.                                      
051200     DISPLAY 'TRANSACOES REJEITADAS    :'                                 
051300              WRK-REGIS-REJEITADOS.                                       
051400     DISPLAY WRK-MENSAGEM-FIM.                                            
051500*-----------------------------------------------------                    
051600 3000-99-FIM.                                  EXIT.                      
051700*-----------------------------------------------------                    
051800                                                                          
051900*-----------------------------------------------------                    
052000 3100-GRAVAR-MESTRE-NOVO                    SECTION.                      
052100*-----------------------------------------------------                    
052200     WRITE FD-PRODUTON FROM WRK-TAB-REGISTRO (WRK-IX-GRAVA).              
052300*-----------------------------------------------------                    
052400 3100-99-FIM.                                  EXIT.                      
052500*-----------------------------------------------------                    
052600                                                                          
052700*-----------------------------------------------------                    
052800 4000-TESTAR-STATUS                         SECTION.                      
052900*-----------------------------------------------------                    
053000     PERFORM 4100-TESTARSTATUS-PRODUTOS.                                  
053100     PERFORM 4200-TESTARSTATUS-PRODUTON.                                  
053200     PERFORM 4300-TESTARSTATUS-CATTRAN.                                   
053300     PERFORM 4400-TESTARSTATUS-CATLIST.                                   
053400*-----------------------------------------------------                    
053500 4000-99-FIM.                                  EXIT.                      
053600*-----------------------------------------------------                    
053700                                                                          
053800*-----------------------------------------------------                    
053900 4100-TESTARSTATUS-PRODUTOS                 SECTION.                      
054000*-----------------------------------------------------                    
054100     IF WRK-FS-PRODUTOS NOT EQUAL 00                                      
054200      MOVE 'STCCAT'              TO WRK-PROGRAMA                          
054300      MOVE 'ERRO NO OPEN PRODUTOS' TO WRK-MENSAGEM                        
054400      MOVE '1000'                TO WRK-SECAO                             
054500      MOVE WRK-FS-PRODUTOS       TO WRK-STATUS                            
054600      PERFORM 9000-TRATAERROS                                             
054700     END-IF.                                                              
054800*-----------------------------------------------------                    
054900 4100-99-FIM.                                  EXIT.                      
055000*-----------------------------------------------------                    
055100                                                                          
055200*-----------------------------------------------------                    
055300 4200-TESTARSTATUS-PRODUTON                 SECTION.                      
055400*-----------------------------------------------------                    
055500     IF WRK-FS-PRODUTON NOT EQUAL 00                                      
055600      MOVE 'STCCAT'              TO WRK-PROGRAMA                          
055700      MOVE 'ERRO NO OPEN PRODUTON' TO WRK-MENSAGEM                        
055800      MOVE '1000'                TO WRK-SECAO                             
055900      MOVE WRK-FS-PRODUTON       TO WRK-STATUS                            
056000      PERFORM 9000-TRATAERROS                                             
056100     END-IF.                                                              
056200*-----------------------------------------------------                    
056300 4200-99-FIM.                                  EXIT.                      
056400*-----------------------------------------------------                    
056500                                                                          
056600*-----------------------------------------------------                    
056700 4300-TESTARSTATUS-CATTRAN                  SECTION.                      
056800*-----------------------------------------------------                    
056900     IF WRK-FS-CATTRAN NOT EQUAL 00                                       
057000      MOVE 'STCCAT'              TO WRK-PROGRAMA                          
057100      MOVE 'ERRO NO OPEN CATTRAN' TO WRK-MENSAGEM                         
057200      MOVE '1000'                TO WRK-SECAO                             
057300      MOVE WRK-FS-CATTRAN        TO WRK-STATUS                            
057400      PERFORM 9000-TRATAERROS                                             
057500     END-IF.                                                              
057600*-----------------------------------------------------                    
057700 4300-99-FIM.                                  EXIT.                      
057800*-----------------------------------------------------                    
057900                                                                          
058000*-----------------------------------------------------                    
058100 4400-TESTARSTATUS-CATLIST                  SECTION.                      
058200*-----------------------------------------------------                    
058300     IF WRK-FS-CATLIST NOT EQUAL 00                                       
058400      MOVE 'STCCAT'              TO WRK-PROGRAMA                          
058500      MOVE 'ERRO NO OPEN CATLIST' TO WRK-MENSAGEM                         
058600      MOVE '1000'                TO WRK-SECAO                             
058700      MOVE WRK-FS-CATLIST        TO WRK-STATUS                            
058800      PERFORM 9000-TRATAERROS                                             
058900     END-IF.                                                              
059000*-----------------------------------------------------                    
059100 4400-99-FIM.                                  EXIT.                      
059200*-----------------------------------------------------                    
059300                                                                          
059400*-----------------------------------------------------                    
059500 9000-TRATAERROS                            SECTION.                      
059600*-----------------------------------------------------                    
059700     CALL 'GRAVALOG' USING WRK-DADOS.                                     
059800     GOBACK.                                                              
059900*-----------------------------------------------------                    
060000 9000-99-FIM.                                  EXIT.                      
060100*-----------------------------------------------------                    
060200                                                                          
060300*-----------------------------------------------------                    
060400 9100-LOGAR-REJEICAO                        SECTION.                      
060500*-----------------------------------------------------                    
060600     CALL 'GRAVALOG' USING WRK-DADOS.                                     
060700     DISPLAY WRK-MENSAGEM-REJEITA.                                        
060800*-----------------------------------------------------                    
060900 9100-99-FIM.                                  EXIT.                      
061000*-----------------------------------------------------                    
